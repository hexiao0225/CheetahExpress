000100******************************************************************
000200*                                                                *
000300*   CHXCALL.CBL  --  CALL OUTCOME RECORD LAYOUT                  *
000400*   CHEETAH EXPRESS EDP  --  DISPATCH RULE ENGINE                *
000500*                                                                *
000600*   SCRIPTED RESULT OF ONE DRIVER CALL.  FIXED 80 BYTES.         *
000700*   LOADED ENTIRE INTO CALLOUT-TABLE AND SEARCHED BY DRIVER-ID -- *
000800*   WE DO NOT DIAL ANYONE, THE VOICE DESK HANDS US THIS FILE.     *
000900*                                                                *
001000*   MAINT HISTORY                                                *
001100*   911008 RFH  ORIGINAL LAYOUT FOR TP-1180 VOICE TAPE TRANSCRIPT.*
001200*   020519 DWP  ADDED CAL-SENTIMENT/CAL-CALL-SECONDS PER TP-2208. *
001300*                                                                *
001400******************************************************************
001500 01  CALL-OUTCOME-RECORD.
001600     05  CAL-DRIVER-ID                   PIC X(10).
001700     05  CAL-OUTCOME                     PIC X(10).
001800         88  CAL-ACCEPTED                 VALUE "ACCEPTED".
001900         88  CAL-DECLINED                 VALUE "DECLINED".
002000         88  CAL-NO-ANSWER                VALUE "NO-ANSWER".
002100         88  CAL-ERROR                    VALUE "ERROR".
002200     05  CAL-SENTIMENT                   PIC 9(1)V9(2).
002300     05  CAL-DECLINE-REASON               PIC X(30).
002400     05  CAL-CALL-SECONDS                 PIC 9(3).
002500     05  FILLER                           PIC X(24).
