000100******************************************************************
000200*                                                                *
000300*   CHXDRVR.CBL  --  DRIVER MASTER RECORD LAYOUT                 *
000400*   CHEETAH EXPRESS EDP  --  DISPATCH RULE ENGINE                *
000500*                                                                *
000600*   DRIVER MASTER, ANY ORDER ON DISK.  FIXED 132 BYTES.          *
000700*   KM-TODAY/HOURS-TODAY CARRY THE DRIVER'S RUNNING DAILY LOAD    *
000800*   FOR THE BUDGET-STYLE COMPLIANCE CHECKS (TP-2208 REWRITE --    *
000900*   SEE MAINT HISTORY).  STATUS MUST BE ACTIVE TO DISPATCH.       *
001000*                                                                *
001100*   MAINT HISTORY                                                *
001200*   870114 RFH  ORIGINAL LAYOUT, FIELDS THRU DRV-LICENSE-EXPIRY.  *
001300*   890622 RFH  ADDED DRV-KM-BUDGET-REMAIN FOR ROUTE DESK.        *
001400*   990811 LMK  Y2K -- LICENSE-EXPIRY AND SHIFT STAMPS ALREADY    *
001500*                4-DIGIT YEAR, NO CHANGE REQUIRED.                *
001600*   020519 DWP  ADDED DRV-KM-TODAY/DRV-HOURS-TODAY PER TP-2208    *
001700*                DAILY-BUDGET COMPLIANCE REWRITE.                 *
001800*                                                                *
001900******************************************************************
002000 01  DRIVER-RECORD.
002100     05  DRV-DRIVER-ID                   PIC X(10).
002200     05  DRV-DRIVER-NAME                  PIC X(20).
002300     05  DRV-DRIVER-PHONE                 PIC X(15).
002400     05  DRV-CUR-LAT                      PIC S9(3)V9(6).
002500     05  DRV-CUR-LNG                      PIC S9(3)V9(6).
002600     05  DRV-STATUS                       PIC X(8).
002700         88  DRV-STATUS-ACTIVE            VALUE "ACTIVE".
002800         88  DRV-STATUS-BUSY              VALUE "BUSY".
002900         88  DRV-STATUS-OFFLINE           VALUE "OFFLINE".
003000     05  DRV-VEHICLE-TYPE                 PIC X(10).
003100     05  DRV-LICENSE-EXPIRY               PIC 9(8).
003200     05  DRV-LICENSE-EXPIRY-R REDEFINES DRV-LICENSE-EXPIRY.
003300         10  DRV-LIC-EXP-YEAR             PIC 9(4).
003400         10  DRV-LIC-EXP-MONTH            PIC 9(2).
003500         10  DRV-LIC-EXP-DAY              PIC 9(2).
003600     05  DRV-KM-BUDGET-REMAIN             PIC 9(4)V9(1).
003700     05  DRV-KM-TODAY                     PIC 9(4)V9(1).
003800     05  DRV-HOURS-TODAY                  PIC 9(2)V9(1).
003900     05  DRV-SHIFT-START                  PIC 9(12).
004000     05  DRV-SHIFT-END                    PIC 9(12).
004100     05  FILLER                           PIC X(6).
