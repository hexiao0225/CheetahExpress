000100******************************************************************
000200*                                                                *
000300*   CHXORDR.CBL  --  ORDER INTAKE RECORD LAYOUT                  *
000400*   CHEETAH EXPRESS EDP  --  DISPATCH RULE ENGINE                *
000500*                                                                *
000600*   ONE RECORD PER INCOMING DELIVERY ORDER.  FIXED 132 BYTES.    *
000700*   LAT/LNG CARRIED SIGNED, 6 DECIMAL PLACES.  TIMES ARE 12-DIGIT*
000800*   YYYYMMDDHHMM STAMPS SO THEY COMPARE AS PLAIN NUMERICS.       *
000900*                                                                *
001000*   MAINT HISTORY                                               *
001100*   870114 RFH  ORIGINAL LAYOUT FOR TP-914 DISPATCH BOARD.       *
001200*   910303 RFH  WIDENED CUST-NAME TO X(20) PER TP-1150.         *
001300*   990811 LMK  Y2K -- DATE STAMPS CONFIRMED 4-DIGIT YEAR ALREADY*
001400*   020519 DWP  ADDED ORD-PRIORITY PER TP-2208 RUSH-ORDER TIERS. *
001500*                                                                *
001600******************************************************************
001700 01  ORDER-RECORD.
001800     05  ORD-ORDER-ID                    PIC X(10).
001900     05  ORD-PICKUP-LAT                  PIC S9(3)V9(6).
002000     05  ORD-PICKUP-LNG                  PIC S9(3)V9(6).
002100     05  ORD-DROPOFF-LAT                 PIC S9(3)V9(6).
002200     05  ORD-DROPOFF-LNG                 PIC S9(3)V9(6).
002300     05  ORD-PICKUP-BY                   PIC 9(12).
002400     05  ORD-PICKUP-BY-R REDEFINES ORD-PICKUP-BY.
002500         10  ORD-PICKUP-BY-YEAR          PIC 9(4).
002600         10  ORD-PICKUP-BY-MONTH         PIC 9(2).
002700         10  ORD-PICKUP-BY-DAY           PIC 9(2).
002750         10  ORD-PICKUP-BY-HOUR          PIC 9(2).
002775         10  ORD-PICKUP-BY-MINUTE        PIC 9(2).
002900     05  ORD-DELIVER-BY                  PIC 9(12).
003000     05  ORD-DELIVER-BY-R REDEFINES ORD-DELIVER-BY.
003100         10  ORD-DELIVER-BY-YEAR         PIC 9(4).
003200         10  ORD-DELIVER-BY-MONTH        PIC 9(2).
003300         10  ORD-DELIVER-BY-DAY          PIC 9(2).
003350         10  ORD-DELIVER-BY-HOUR         PIC 9(2).
003375         10  ORD-DELIVER-BY-MINUTE       PIC 9(2).
003500     05  ORD-VEHICLE-TYPE                PIC X(10).
003600         88  ORD-VEH-BIKE                VALUE "BIKE".
003700         88  ORD-VEH-MOTORCYCLE          VALUE "MOTORCYCLE".
003800         88  ORD-VEH-CAR                 VALUE "CAR".
003900         88  ORD-VEH-SEDAN                VALUE "SEDAN".
004000         88  ORD-VEH-SUV                 VALUE "SUV".
004100         88  ORD-VEH-VAN                 VALUE "VAN".
004200         88  ORD-VEH-TRUCK                VALUE "TRUCK".
004300     05  ORD-CUST-NAME                   PIC X(20).
004400     05  ORD-CUST-PHONE                  PIC X(15).
004500     05  ORD-PRIORITY                    PIC 9(2).
004600     05  FILLER                          PIC X(15).
