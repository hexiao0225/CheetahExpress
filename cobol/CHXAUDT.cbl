000100******************************************************************
000200*                                                                *
000300*   CHXAUDT.CBL  --  AUDIT TRAIL RECORD LAYOUT                    *
000400*   CHEETAH EXPRESS EDP  --  DISPATCH RULE ENGINE                *
000500*                                                                *
000600*   ONE RECORD PER DECISION EVENT, SEQUENTIAL IN PROCESSING       *
000700*   ORDER.  FIXED 132 BYTES.  REPLACES THE OLD TICKLER-FILE       *
000800*   TRAIL -- SEE MAINT HISTORY -- DETAIL TEXT CARRIES THE         *
000900*   VERDICT/SCORE/OUTCOME/REASON FOR WHICHEVER EVENT THIS IS.     *
001000*                                                                *
001100*   MAINT HISTORY                                                *
001200*   870202 RFH  ORIGINAL LAYOUT FOR TP-914 DISPATCH BOARD.        *
001300*   020519 DWP  RETIRED TICKLER-FILE AUDIT FEED, REISSUED AS      *
001400*                FLAT SEQUENTIAL TRAIL PER TP-2208.               *
001500*                                                                *
001600******************************************************************
001700 01  AUDIT-RECORD.
001800     05  AUD-ORDER-ID                    PIC X(10).
001900     05  AUD-EVENT-TYPE                  PIC X(12).
002000         88  AUD-EVT-ORDER-RECV           VALUE "ORDER-RECV".
002100         88  AUD-EVT-COMPLIANCE           VALUE "COMPLIANCE".
002200         88  AUD-EVT-RANKED               VALUE "RANKED".
002300         88  AUD-EVT-CALL-ATTEMPT         VALUE "CALL-ATTEMPT".
002400         88  AUD-EVT-ASSIGNED             VALUE "ASSIGNED".
002500         88  AUD-EVT-FAILED               VALUE "FAILED".
002600     05  AUD-DRIVER-ID                    PIC X(10).
002700     05  AUD-DETAIL                       PIC X(60).
002800     05  FILLER                           PIC X(40).
