000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   CHEX910  --  DISPATCH RULE ENGINE MAIN RUN                   *
000500*   CHEETAH EXPRESS EDP                                          *
000600*                                                                *
000700*   JOB STEP 1 OF 2.  READS TODAY'S ORDER FILE, BUILDS AN         *
000800*   ACTIVE DRIVER POOL, RUNS COMPLIANCE/ROUTING/RANKING ON EACH   *
000900*   ORDER AGAINST THE POOL, WORKS THE CALL-OUT LIST IN RANK       *
001000*   ORDER UNTIL SOMEBODY ACCEPTS, AND WRITES ONE DISPATCH-RESULT  *
001100*   RECORD PLUS A FULL AUDIT TRAIL FOR EVERY ORDER.  CHEX820      *
001200*   PICKS UP THE DISPATCH FILE NEXT STEP FOR THE PRINT REPORT.    *
001300*                                                                *
001400*   THIS RUN REPLACES THE OLD MANUAL DISPATCH BOARD (TP-914)      *
001500*   ENTIRELY -- SEE MAINT HISTORY BELOW FOR THE LONG STORY.       *
001600*                                                                *
001700******************************************************************
001800 PROGRAM-ID. CHEX910.
001900 AUTHOR. R F HALVERSEN.
002000 INSTALLATION. CHEETAH EXPRESS EDP.
002100 DATE-WRITTEN. 02/14/87.
002200 DATE-COMPILED.
002300 SECURITY. COMPANY CONFIDENTIAL -- DISPATCH DESK USE ONLY.
002400*                                                                *
002500*   MAINT HISTORY                                                *
002600*   ------------------------------------------------------------ *
002700*   870214 RFH  ORIGINAL TP-914 NIGHTLY DISPATCH BOARD UPDATE.    *
002800*   870311 RFH  ADDED LICENSE-EXPIRY CHECK PER FLEET SAFETY.      *
002900*   880502 RFH  CORRECTED SHIFT-WINDOW TEST, OFF BY ONE HOUR.     *
003000*   890622 RFH  WIRED IN KM-BUDGET-REMAIN FROM ROUTE DESK FEED.   *
003100*   910303 RFH  WIDENED CUST-NAME ON ORDER REC, SEE TP-1150.      *
003200*   911008 RFH  PULLED IN VOICE DESK CALL-OUTCOME TAPE, TP-1180.  *
003300*   930719 RFH  ADDED HAVERSINE ROUTE DISTANCE, RETIRED THE OLD   *
003400*                GRID-SQUARE ESTIMATOR -- TOO COARSE FOR CITY     *
003500*                DELIVERIES.  SEE T-100 THRU T-400 BELOW.         *
003600*   950128 RFH  SPED UP SQRT ITERATION, 20 PASSES WAS OVERKILL.    *
003700*   970912 LMK  RANKING NOW WEIGHTS ETA/DISTANCE/LICENSE DAYS      *
003800*                INSTEAD OF ETA ALONE PER DISPATCH DESK REQUEST.   *
003900*   990811 LMK  Y2K REMEDIATION -- ACCEPT FROM DATE STILL RETURNS  *
004000*                A 2-DIGIT YEAR ON THIS BOX.  ADDED CENTURY        *
004100*                WINDOW (YY LESS THAN 50 IS 20XX) AT A-110.        *
004200*   991203 LMK  Y2K -- CONFIRMED ORDER/DRIVER DATE FIELDS ALREADY  *
004300*                CARRY 4-DIGIT YEARS, NO FURTHER CHANGE NEEDED.    *
004400*   020519 DWP  TP-2208 REWRITE -- DAILY KM/HOURS BUDGET CHECK     *
004500*                REPLACES THE OLD PER-TRIP BUDGET TEST.  ADDED     *
004600*                CALL LOOP OVER RANKED DRIVERS, FULL AUDIT TRAIL.  *
004700*   020714 DWP  FIXED BUBBLE SORT TO BE STABLE ON TIED SCORES --   *
004800*                DISPATCH DESK WANTED POOL ORDER BROKEN TIES.      *
004900*   021030 DWP  SPLIT THE PRINT REPORT OUT TO CHEX820, SECOND JOB  *
005000*                STEP, SO THIS RUN ONLY TOUCHES DISK FILES.        *
005050*   030116 DWP  TP-2612 -- RANKED AUDIT WAS ONLY WRITTEN FOR THE    *
005060*                DRIVERS ACTUALLY DIALED, SO A FIRST-RANK ACCEPT   *
005070*                LEFT THE REST OF THE RANKED LIST OFF THE TRAIL.   *
005080*                MOVED THE E-130 CALL OUT OF C-510 AND INTO A NEW  *
005090*                C-460 SWEEP THAT WALKS THE WHOLE RANKED TABLE     *
005095*                RIGHT AFTER RANKS ARE ASSIGNED.                   *
005101*   030214 DWP  TP-2619 -- DROPPED TWO UNUSED AUDIT-EDIT FIELDS     *
005102*                (WA-EDIT-CONSIDERED/CALLED, NEVER WIRED TO ANY     *
005103*                EVENT).  ADDED WS-AUDIT-RECS-WRITTEN, A STANDALONE *
005104*                TALLY OF AUDIT RECORDS WRITTEN, TO THE D-100       *
005105*                CONTROL TOTALS.                                   *
005106*                                                                *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. CHEETAH-MAINFRAME.
005600 OBJECT-COMPUTER. CHEETAH-MAINFRAME.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ORDER-FILE ASSIGN TO "ORDERS"
006200         ORGANIZATION IS SEQUENTIAL.
006300     SELECT DRIVER-FILE ASSIGN TO "DRIVERS"
006400         ORGANIZATION IS SEQUENTIAL.
006500     SELECT CALLOUT-FILE ASSIGN TO "CALLOUT"
006600         ORGANIZATION IS SEQUENTIAL.
006700     SELECT DISPATCH-FILE ASSIGN TO "DISPATCH"
006800         ORGANIZATION IS SEQUENTIAL.
006900     SELECT AUDIT-FILE ASSIGN TO "AUDIT"
007000         ORGANIZATION IS SEQUENTIAL.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  ORDER-FILE
007400     LABEL RECORDS ARE STANDARD.
007500 COPY "CHXORDR.cbl".
007600 FD  DRIVER-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 COPY "CHXDRVR.cbl".
007900 FD  CALLOUT-FILE
008000     LABEL RECORDS ARE STANDARD.
008100 COPY "CHXCALL.cbl".
008200 FD  DISPATCH-FILE
008300     LABEL RECORDS ARE STANDARD.
008400 COPY "CHXDISP.cbl".
008500 FD  AUDIT-FILE
008600     LABEL RECORDS ARE STANDARD.
008700 COPY "CHXAUDT.cbl".
008800 WORKING-STORAGE SECTION.
008820******************************************************************
008840*   TP-2612, DWP 030116 -- STANDALONE TALLY OF AUDIT RECORDS      *
008850*   ACTUALLY WRITTEN THIS RUN, FOR THE D-100 CONTROL TOTALS.      *
008860******************************************************************
008870 77  WS-AUDIT-RECS-WRITTEN           PIC 9(7)  COMP VALUE ZERO.
008900******************************************************************
009000*   SWITCHES                                                     *
009100******************************************************************
009200 01  SWITCHES.
009300     05  SW-END-OF-FILE              PIC X.
009400         88  END-OF-FILE             VALUE "Y".
009500     05  SW-ELIGIBLE-FOUND           PIC X.
009600         88  ELIGIBLE-FOUND          VALUE "Y".
009700     05  SW-FEASIBLE-FOUND           PIC X.
009800         88  FEASIBLE-FOUND          VALUE "Y".
009900     05  SW-ACCEPTED-FOUND           PIC X.
010000         88  ACCEPTED-FOUND          VALUE "Y".
010100     05  SW-CALLOUT-FOUND            PIC X.
010200         88  CALLOUT-FOUND           VALUE "Y".
010250     05  FILLER                      PIC X(4).
010300******************************************************************
010400*   ACCUMULATORS -- ALL COMP, THESE ARE NEVER PRINTED DIRECTLY,   *
010500*   CHEX820 RECOMPUTES ITS OWN TOTALS OFF THE DISPATCH FILE.      *
010600******************************************************************
010700 01  ACCUMULATORS.
010800     05  AC-ORDERS-READ              PIC 9(5)  COMP.
010900     05  AC-ORDERS-ASSIGNED          PIC 9(5)  COMP.
011000     05  AC-ORDERS-FAILED            PIC 9(5)  COMP.
011100     05  AC-TOTAL-CALL-ATTEMPTS      PIC 9(7)  COMP.
011200     05  AC-POOL-COUNT               PIC 9(3)  COMP.
011300     05  AC-RANKED-COUNT             PIC 9(3)  COMP.
011400     05  AC-CALLOUT-COUNT            PIC 9(3)  COMP.
011600     05  AC-CALLED-COUNT             PIC 9(3)  COMP.
011650     05  FILLER                      PIC X(7).
011700******************************************************************
011800*   WORK-AREA                                                    *
011900******************************************************************
012000 01  WORK-AREA.
012100     05  WA-TODAYS-DATE-RAW          PIC 9(6).
012200     05  WA-TODAYS-DATE-R REDEFINES WA-TODAYS-DATE-RAW.
012300         10  WA-TD-YY                PIC 99.
012400         10  WA-TD-MM                PIC 99.
012500         10  WA-TD-DD                PIC 99.
012600     05  WA-TODAYS-CENTURY           PIC 99.
012700     05  WA-TODAYS-YEAR              PIC 9(4).
012800     05  WA-DRV-IDX                  PIC 9(3)  COMP.
012900     05  WA-SORT-I                   PIC 9(3)  COMP.
013000     05  WA-SORT-J                   PIC 9(3)  COMP.
013100     05  WA-SWAP-FLAG                PIC X.
013200         88  WA-SWAP-MADE            VALUE "Y".
013300     05  WA-LIC-DAYS-REMAIN          PIC S9(5)  COMP.
013400     05  WA-KM-REMAIN-TODAY          PIC S9(5)V9(1).
013500     05  WA-HRS-REMAIN-TODAY         PIC S9(3)V9(1).
013600******************************************************************
013700*   ROUTING / TRIG WORK FIELDS -- HAVERSINE NEEDS DEGREE-TO-       *
013800*   RADIAN CONVERSION AND THREE TRANSCENDENTALS OUR COMPILER      *
013900*   CARRIES NO INTRINSIC FOR.  SEE T-100 THRU T-400 BELOW.        *
014000******************************************************************
014100     05  WA-LAT1-DEG                 PIC S9(3)V9(6).
014200     05  WA-LNG1-DEG                 PIC S9(3)V9(6).
014300     05  WA-LAT2-DEG                 PIC S9(3)V9(6).
014400     05  WA-LNG2-DEG                 PIC S9(3)V9(6).
014500     05  WA-LAT1-RAD                 PIC S9(3)V9(9).
014600     05  WA-LAT2-RAD                 PIC S9(3)V9(9).
014700     05  WA-DLAT-RAD                 PIC S9(3)V9(9).
014800     05  WA-DLNG-RAD                 PIC S9(3)V9(9).
014900     05  WA-SIN-HALF-DLAT            PIC S9(3)V9(9).
015000     05  WA-SIN-HALF-DLNG            PIC S9(3)V9(9).
015100     05  WA-COS-LAT1                 PIC S9(3)V9(9).
015200     05  WA-COS-LAT2                 PIC S9(3)V9(9).
015300     05  WA-HAV-A                    PIC S9(3)V9(9).
015400     05  WA-HAV-SQRT-A               PIC S9(3)V9(9).
015500     05  WA-HAV-ASIN                 PIC S9(3)V9(9).
015600     05  WA-LEG-DIST-KM              PIC S9(5)V9(6).
015700     05  WA-LEG-ETA-MIN              PIC S9(5)V9(2).
015800     05  WA-LEG1-DIST-KM             PIC S9(5)V9(6).
015900     05  WA-LEG1-ETA-MIN             PIC S9(5)V9(2).
016000     05  WA-LEG2-DIST-KM             PIC S9(5)V9(6).
016100     05  WA-LEG2-ETA-MIN             PIC S9(5)V9(2).
016200     05  WA-TOTAL-DIST-KM            PIC S9(5)V9(2).
016300     05  WA-TOTAL-TRIP-MIN           PIC S9(5)V9(2).
016400     05  WA-ORDER-WINDOW-HOUR        PIC 99.
016500     05  WA-PICKUP-MINUTES           PIC 9(9)  COMP.
016600     05  WA-DELIVER-MINUTES          PIC 9(9)  COMP.
016700     05  WA-WINDOW-MINUTES           PIC S9(9) COMP.
016800******************************************************************
016900*   TRIG SERIES WORK -- SHARED SCRATCH FOR T-100/T-200.           *
017000******************************************************************
017100     05  WA-TRIG-X                   PIC S9(3)V9(9).
017200     05  WA-TRIG-RESULT              PIC S9(3)V9(9).
017300******************************************************************
017400*   SQUARE ROOT WORK -- NEWTON-RAPHSON, FIXED 12 PASSES.          *
017500******************************************************************
017600     05  WA-SQRT-INPUT               PIC S9(5)V9(9).
017700     05  WA-SQRT-GUESS               PIC S9(5)V9(9).
017800     05  WA-SQRT-RESULT              PIC S9(5)V9(9).
017900******************************************************************
018000*   ARCSINE WORK -- NEWTON'S METHOD ON SIN(Y)=X, FIXED 10 PASSES. *
018100******************************************************************
018200     05  WA-ASIN-X                   PIC S9(3)V9(9).
018300     05  WA-ASIN-Y                   PIC S9(3)V9(9).
018400     05  WA-ASIN-SINY                PIC S9(3)V9(9).
018500     05  WA-ASIN-COSY                PIC S9(3)V9(9).
018600     05  WA-ASIN-RESULT              PIC S9(3)V9(9).
018700******************************************************************
018800*   DAY-NUMBER WORK -- PLAIN PROLEPTIC DAY COUNT, GOOD ENOUGH TO  *
018900*   DIFFERENCE TWO DATES IN THE SAME ERA.  USED FOR LICENSE-DAYS- *
019000*   REMAIN AND FOR THE DELIVERY WINDOW IN MINUTES.                *
019100******************************************************************
019200     05  WA-CD-YEAR                   PIC 9(4).
019300     05  WA-CD-MONTH                  PIC 9(2).
019400     05  WA-CD-DAY                    PIC 9(2).
019500     05  WA-CD-LEAP-FLAG              PIC X.
019600         88  WA-CD-IS-LEAP            VALUE "Y".
019700     05  WA-CD-Q                      PIC 9(7)  COMP.
019800     05  WA-CD-R                      PIC 9(4)  COMP.
019900     05  WA-CD-DAYNUM                 PIC 9(7)  COMP.
019950     05  WA-TODAYS-DAYNUM             PIC 9(7)  COMP.
020000     05  CUM-DAYS-TABLE.
020100         10  FILLER  PIC 9(3)  VALUE 000.
020200         10  FILLER  PIC 9(3)  VALUE 031.
020300         10  FILLER  PIC 9(3)  VALUE 059.
020400         10  FILLER  PIC 9(3)  VALUE 090.
020500         10  FILLER  PIC 9(3)  VALUE 120.
020600         10  FILLER  PIC 9(3)  VALUE 151.
020700         10  FILLER  PIC 9(3)  VALUE 181.
020800         10  FILLER  PIC 9(3)  VALUE 212.
020900         10  FILLER  PIC 9(3)  VALUE 243.
021000         10  FILLER  PIC 9(3)  VALUE 273.
021100         10  FILLER  PIC 9(3)  VALUE 304.
021200         10  FILLER  PIC 9(3)  VALUE 334.
021300     05  CUM-DAYS-R REDEFINES CUM-DAYS-TABLE.
021400         10  CDT-ENTRY  PIC 9(3)  OCCURS 12 TIMES.
021500******************************************************************
021600*   RANKING WORK -- VARIANT A, FIXED-CAP WEIGHTED SCORE.  EACH     *
021650*   FACTOR IS CAPPED AT ITS OWN CEILING, NOT NORMALIZED ACROSS     *
021660*   THE ORDER'S POOL -- TP-2301, DISPATCH DESK WANTED A SCORE      *
021670*   THAT MEANS THE SAME THING FROM ONE ORDER TO THE NEXT.          *
021700******************************************************************
021800     05  WA-CAP-ETA                   PIC S9(4)V9(2).
021900     05  WA-CAP-KM                    PIC S9(4)V9(1).
022000     05  WA-CAP-LIC                   PIC S9(5)  COMP.
022400     05  WA-ETA-NORM                   PIC S9(1)V9(6).
022500     05  WA-KM-NORM                     PIC S9(1)V9(6).
022600     05  WA-LIC-NORM                    PIC S9(1)V9(6).
023100******************************************************************
023200*   AUDIT DETAIL BUILD AREA AND EDITED FIELDS FOR THE TEXT.       *
023300******************************************************************
023400     05  WA-DETAIL-LINE                 PIC X(60).
023500     05  WA-EDIT-SCORE                  PIC ZZ9.99-.
023600     05  WA-EDIT-ETA                    PIC ZZZ9.99-.
023700     05  WA-EDIT-RANK                   PIC ZZ9.
023800     05  WA-EDIT-PRIORITY                PIC Z9.
024050     05  FILLER                          PIC X(6).
024100******************************************************************
024200*   DRIVER POOL TABLE -- HOLDS THE ACTIVE FLEET FOR THE WHOLE     *
024300*   RUN.  ONE ENTRY PER ACTIVE DRIVER, RESET PER-ORDER FIELDS     *
024400*   ARE RECOMPUTED FRESH FOR EVERY ORDER WE PROCESS.              *
024500******************************************************************
024600 01  DRIVER-POOL-TABLE.
024700     05  POOL-ENTRY OCCURS 200 TIMES INDEXED BY POOL-IDX.
024800         10  POOL-DRIVER-ID           PIC X(10).
024900         10  POOL-DRIVER-NAME         PIC X(20).
025000         10  POOL-DRIVER-PHONE        PIC X(15).
025100         10  POOL-CUR-LAT             PIC S9(3)V9(6).
025200         10  POOL-CUR-LNG             PIC S9(3)V9(6).
025300         10  POOL-VEHICLE-TYPE        PIC X(10).
025400         10  POOL-LICENSE-EXPIRY      PIC 9(8).
025500         10  POOL-LIC-EXP-R REDEFINES POOL-LICENSE-EXPIRY.
025600             15  POOL-LIC-EXP-YEAR    PIC 9(4).
025700             15  POOL-LIC-EXP-MONTH   PIC 9(2).
025800             15  POOL-LIC-EXP-DAY     PIC 9(2).
025900         10  POOL-KM-BUDGET-REMAIN    PIC 9(4)V9(1).
026000         10  POOL-KM-TODAY            PIC 9(4)V9(1).
026100         10  POOL-HOURS-TODAY         PIC 9(2)V9(1).
026200         10  POOL-SHIFT-START         PIC 9(12).
026300         10  POOL-SHIFT-END           PIC 9(12).
026400         10  POOL-ELIGIBLE-FLAG       PIC X.
026500             88  POOL-IS-ELIGIBLE     VALUE "Y".
026600         10  POOL-LICENSE-OK          PIC X.
026700         10  POOL-VEHICLE-OK          PIC X.
026800         10  POOL-KM-OK               PIC X.
026900         10  POOL-HOURS-OK            PIC X.
027000         10  POOL-SHIFT-OK            PIC X.
027100         10  POOL-FAIL-REASON         PIC X(30).
027200         10  POOL-ETA-PICKUP-MIN      PIC S9(4)V9(2).
027300         10  POOL-ETA-TRIP-MIN        PIC S9(4)V9(2).
027400         10  POOL-DIST-KM             PIC S9(4)V9(2).
027500         10  POOL-FITS-SLA-FLAG       PIC X.
027600             88  POOL-FITS-SLA        VALUE "Y".
027700         10  POOL-SCORE               PIC S9(3)V9(2).
027800         10  FILLER                   PIC X(9).
027900******************************************************************
028000*   CALL-OUT TABLE -- ENTIRE VOICE DESK TAPE LOADED ONCE, THEN    *
028100*   SEARCHED LINEAR BY DRIVER-ID AS WE WORK THE RANKED LIST.      *
028200******************************************************************
028300 01  CALLOUT-TABLE.
028400     05  CALLOUT-ENTRY OCCURS 500 TIMES INDEXED BY CAL-IDX.
028500         10  CALT-DRIVER-ID           PIC X(10).
028600         10  CALT-OUTCOME             PIC X(10).
028700         10  CALT-SENTIMENT           PIC 9(1)V9(2).
028800         10  CALT-DECLINE-REASON      PIC X(30).
028900         10  CALT-CALL-SECONDS        PIC 9(3).
029000         10  FILLER                   PIC X(4).
029100******************************************************************
029200*   RANKED TABLE -- THE ELIGIBLE/FEASIBLE SUBSET FOR ONE ORDER,   *
029300*   IN RANK ORDER, BUILT FRESH EACH ORDER BY C-420.               *
029400******************************************************************
029500 01  RANKED-TABLE.
029600     05  RANKED-ENTRY OCCURS 200 TIMES INDEXED BY RANK-IDX.
029700         10  RKT-DRIVER-ID            PIC X(10).
029800         10  RKT-DRIVER-NAME          PIC X(20).
029900         10  RKT-SCORE                PIC S9(3)V9(2).
030000         10  RKT-RANK                 PIC 9(3).
030050         10  RKT-ETA-PICKUP-MIN       PIC S9(4)V9(2).
030100         10  RKT-POOL-SUBSCRIPT       PIC 9(3)  COMP.
030200         10  FILLER                   PIC X(6).
030210******************************************************************
030220*   SWAP HOLD AREA FOR THE BUBBLE SORT -- SAME SHAPE AS ONE        *
030230*   RANKED-ENTRY OCCURRENCE, FIELD FOR FIELD.                      *
030240******************************************************************
030250 01  WA-SWAP-HOLD-AREA.
030260     05  WA-SWAP-HOLD.
030270         10  FILLER                   PIC X(10).
030280         10  FILLER                   PIC X(20).
030290         10  FILLER                   PIC S9(3)V9(2).
030292         10  FILLER                   PIC 9(3).
030293         10  FILLER                   PIC S9(4)V9(2).
030294         10  FILLER                   PIC 9(3)  COMP.
030296         10  FILLER                   PIC X(6).
030300 PROCEDURE DIVISION.
030400******************************************************************
030500 MAIN-PROGRAM.
030600     PERFORM A-100-INITIALIZATION THRU A-100-EXIT.
030700     PERFORM B-100-LOAD-DRIVER-POOL THRU B-100-EXIT.
030800     PERFORM B-200-LOAD-CALLOUT-TABLE THRU B-200-EXIT.
030900     PERFORM C-100-PROCESS-ORDERS THRU C-100-EXIT.
031000     PERFORM D-100-WRAP-UP THRU D-100-EXIT.
031100     STOP RUN.
031200******************************************************************
031300*   A-100  --  HOUSEKEEPING                                      *
031400******************************************************************
031500 A-100-INITIALIZATION.
031600     INITIALIZE ACCUMULATORS.
031700     OPEN OUTPUT DISPATCH-FILE.
031800     OPEN OUTPUT AUDIT-FILE.
031900     ACCEPT WA-TODAYS-DATE-RAW FROM DATE.
032000     PERFORM A-110-DERIVE-CENTURY-YEAR THRU A-110-EXIT.
032050     PERFORM A-120-CALC-TODAYS-DAYNUM THRU A-120-EXIT.
032100 A-100-EXIT.
032200     EXIT.
032300******************************************************************
032400*   A-110  --  Y2K CENTURY WINDOW, ADDED LMK 990811.              *
032500******************************************************************
032600 A-110-DERIVE-CENTURY-YEAR.
032700     IF WA-TD-YY < 50
032800         MOVE 20 TO WA-TODAYS-CENTURY
032900     ELSE
033000         MOVE 19 TO WA-TODAYS-CENTURY.
033100     COMPUTE WA-TODAYS-YEAR = (WA-TODAYS-CENTURY * 100) + WA-TD-YY.
033200 A-110-EXIT.
033300     EXIT.
033310******************************************************************
033320*   A-120  --  TODAY'S DAY NUMBER, ONCE PER RUN -- LICENSE DAYS-  *
033330*   REMAIN AT C-210/C-420 ALL DIFFERENCE AGAINST THIS.           *
033340******************************************************************
033350 A-120-CALC-TODAYS-DAYNUM.
033360     MOVE WA-TODAYS-YEAR TO WA-CD-YEAR.
033370     MOVE WA-TD-MM       TO WA-CD-MONTH.
033380     MOVE WA-TD-DD       TO WA-CD-DAY.
033390     PERFORM T-500-CALC-DAYNUM THRU T-500-EXIT.
033395     MOVE WA-CD-DAYNUM TO WA-TODAYS-DAYNUM.
033398 A-120-EXIT.
033399     EXIT.
033400******************************************************************
033500*   B-100/B-110  --  DRIVER POOL INTAKE.  STATUS MUST BE ACTIVE.  *
033600******************************************************************
033700 B-100-LOAD-DRIVER-POOL.
033800     OPEN INPUT DRIVER-FILE.
033900     MOVE "N" TO SW-END-OF-FILE.
034000     MOVE ZERO TO AC-POOL-COUNT.
034100     READ DRIVER-FILE
034200         AT END MOVE "Y" TO SW-END-OF-FILE.
034300     PERFORM B-110-LOAD-POOL-ENTRY THRU B-110-EXIT
034400         UNTIL END-OF-FILE OR AC-POOL-COUNT = 200.
034500     CLOSE DRIVER-FILE.
034600 B-100-EXIT.
034700     EXIT.
034800 B-110-LOAD-POOL-ENTRY.
034900     IF DRV-STATUS-ACTIVE
035000         ADD 1 TO AC-POOL-COUNT
035100         SET POOL-IDX TO AC-POOL-COUNT
035200         MOVE DRV-DRIVER-ID      TO POOL-DRIVER-ID (POOL-IDX)
035300         MOVE DRV-DRIVER-NAME    TO POOL-DRIVER-NAME (POOL-IDX)
035400         MOVE DRV-DRIVER-PHONE   TO POOL-DRIVER-PHONE (POOL-IDX)
035500         MOVE DRV-CUR-LAT        TO POOL-CUR-LAT (POOL-IDX)
035600         MOVE DRV-CUR-LNG        TO POOL-CUR-LNG (POOL-IDX)
035700         MOVE DRV-VEHICLE-TYPE   TO POOL-VEHICLE-TYPE (POOL-IDX)
035800         MOVE DRV-LICENSE-EXPIRY TO POOL-LICENSE-EXPIRY (POOL-IDX)
035900         MOVE DRV-KM-BUDGET-REMAIN
036000                                 TO POOL-KM-BUDGET-REMAIN (POOL-IDX)
036100         MOVE DRV-KM-TODAY       TO POOL-KM-TODAY (POOL-IDX)
036200         MOVE DRV-HOURS-TODAY    TO POOL-HOURS-TODAY (POOL-IDX)
036300         MOVE DRV-SHIFT-START    TO POOL-SHIFT-START (POOL-IDX)
036400         MOVE DRV-SHIFT-END      TO POOL-SHIFT-END (POOL-IDX)
036500         MOVE "N"                TO POOL-ELIGIBLE-FLAG (POOL-IDX)
036600         MOVE "N"                TO POOL-FITS-SLA-FLAG (POOL-IDX).
036700     READ DRIVER-FILE
036800         AT END MOVE "Y" TO SW-END-OF-FILE.
036900 B-110-EXIT.
037000     EXIT.
037100******************************************************************
037200*   B-200/B-210  --  VOICE DESK CALL-OUT TAPE, LOADED ONCE.       *
037300******************************************************************
037400 B-200-LOAD-CALLOUT-TABLE.
037500     OPEN INPUT CALLOUT-FILE.
037600     MOVE "N" TO SW-END-OF-FILE.
037700     MOVE ZERO TO AC-CALLOUT-COUNT.
037800     READ CALLOUT-FILE
037900         AT END MOVE "Y" TO SW-END-OF-FILE.
038000     PERFORM B-210-LOAD-CALLOUT-ENTRY THRU B-210-EXIT
038100         UNTIL END-OF-FILE OR AC-CALLOUT-COUNT = 500.
038200     CLOSE CALLOUT-FILE.
038300 B-200-EXIT.
038400     EXIT.
038500 B-210-LOAD-CALLOUT-ENTRY.
038600     ADD 1 TO AC-CALLOUT-COUNT.
038700     SET CAL-IDX TO AC-CALLOUT-COUNT.
038800     MOVE CAL-DRIVER-ID      TO CALT-DRIVER-ID (CAL-IDX).
038900     MOVE CAL-OUTCOME        TO CALT-OUTCOME (CAL-IDX).
039000     MOVE CAL-SENTIMENT      TO CALT-SENTIMENT (CAL-IDX).
039100     MOVE CAL-DECLINE-REASON TO CALT-DECLINE-REASON (CAL-IDX).
039200     MOVE CAL-CALL-SECONDS   TO CALT-CALL-SECONDS (CAL-IDX).
039300     READ CALLOUT-FILE
039400         AT END MOVE "Y" TO SW-END-OF-FILE.
039500 B-210-EXIT.
039600     EXIT.
039700******************************************************************
039800*   C-100/C-110  --  MAIN ORDER LOOP, ONE ORDER AT A TIME.        *
039900******************************************************************
040000 C-100-PROCESS-ORDERS.
040100     OPEN INPUT ORDER-FILE.
040200     MOVE "N" TO SW-END-OF-FILE.
040300     READ ORDER-FILE
040400         AT END MOVE "Y" TO SW-END-OF-FILE.
040500     PERFORM C-110-PROCESS-ONE-ORDER THRU C-110-EXIT
040600         UNTIL END-OF-FILE.
040700     CLOSE ORDER-FILE.
040800 C-100-EXIT.
040900     EXIT.
041000 C-110-PROCESS-ONE-ORDER.
041100     ADD 1 TO AC-ORDERS-READ.
041300     MOVE ZERO TO AC-CALLED-COUNT.
041400     MOVE "N" TO SW-ELIGIBLE-FOUND.
041500     MOVE "N" TO SW-FEASIBLE-FOUND.
041600     MOVE "N" TO SW-ACCEPTED-FOUND.
041700     PERFORM E-110-AUDIT-ORDER-RECV THRU E-110-EXIT.
041800*
041900     IF AC-POOL-COUNT = 0
042000         PERFORM F-100-FAIL-NO-ACTIVE-DRIVERS THRU F-100-EXIT.
042100*
042200     IF AC-POOL-COUNT > 0
042300         PERFORM C-200-RUN-COMPLIANCE THRU C-200-EXIT.
042400*
042500     IF AC-POOL-COUNT > 0 AND NOT ELIGIBLE-FOUND
042600         PERFORM F-200-FAIL-NO-ELIGIBLE-DRIVERS THRU F-200-EXIT.
042700*
042800     IF ELIGIBLE-FOUND
042900         PERFORM C-300-RUN-ROUTING THRU C-300-EXIT.
043000*
043100     IF ELIGIBLE-FOUND AND NOT FEASIBLE-FOUND
043200         PERFORM F-300-FAIL-NO-SLA-FEASIBLE THRU F-300-EXIT.
043300*
043400     IF ELIGIBLE-FOUND AND FEASIBLE-FOUND
043500         PERFORM C-400-RANK-DRIVERS THRU C-400-EXIT
043600         PERFORM C-500-DISPATCH-CALLS THRU C-500-EXIT.
043700*
043800     IF ELIGIBLE-FOUND AND FEASIBLE-FOUND AND NOT ACCEPTED-FOUND
043900         PERFORM F-400-FAIL-ALL-DECLINED THRU F-400-EXIT.
044000*
044100     READ ORDER-FILE
044200         AT END MOVE "Y" TO SW-END-OF-FILE.
044300 C-110-EXIT.
044400     EXIT.
044500******************************************************************
044600*   C-200/C-210  --  COMPLIANCE VALIDATOR, DAILY BUDGET VARIANT.  *
044700*   FIVE INDEPENDENT CHECKS PER DRIVER -- LICENSE, VEHICLE MATCH, *
044800*   KM BUDGET, HOURS BUDGET, SHIFT WINDOW.  FIRST MISS WINS THE   *
044900*   FAIL-REASON TEXT, BUT ALL FIVE FLAGS ARE SET REGARDLESS.      *
045000******************************************************************
045100 C-200-RUN-COMPLIANCE.
045200     MOVE "N" TO SW-ELIGIBLE-FOUND.
045300     PERFORM C-210-CHECK-ONE-DRIVER THRU C-210-EXIT
045400         VARYING POOL-IDX FROM 1 BY 1
045500         UNTIL POOL-IDX > AC-POOL-COUNT.
045600 C-200-EXIT.
045700     EXIT.
045800 C-210-CHECK-ONE-DRIVER.
045900     MOVE "Y"    TO POOL-LICENSE-OK (POOL-IDX).
046000     MOVE "Y"    TO POOL-VEHICLE-OK (POOL-IDX).
046100     MOVE "Y"    TO POOL-KM-OK (POOL-IDX).
046200     MOVE "Y"    TO POOL-HOURS-OK (POOL-IDX).
046300     MOVE "Y"    TO POOL-SHIFT-OK (POOL-IDX).
046400     MOVE SPACES TO POOL-FAIL-REASON (POOL-IDX).
046500     MOVE "N"    TO POOL-ELIGIBLE-FLAG (POOL-IDX).
046600*
046700     MOVE POOL-LIC-EXP-YEAR (POOL-IDX)  TO WA-CD-YEAR.
046800     MOVE POOL-LIC-EXP-MONTH (POOL-IDX) TO WA-CD-MONTH.
046900     MOVE POOL-LIC-EXP-DAY (POOL-IDX)   TO WA-CD-DAY.
047000     PERFORM T-500-CALC-DAYNUM THRU T-500-EXIT.
047100     COMPUTE WA-LIC-DAYS-REMAIN =
047200         WA-CD-DAYNUM - WA-TODAYS-DAYNUM.
047300     IF WA-LIC-DAYS-REMAIN NOT > 14
047400         MOVE "N" TO POOL-LICENSE-OK (POOL-IDX)
047500         IF POOL-FAIL-REASON (POOL-IDX) = SPACES
047600             MOVE "LICENSE-EXPIRING" TO POOL-FAIL-REASON (POOL-IDX).
047700*
047800     IF POOL-VEHICLE-TYPE (POOL-IDX) NOT = ORD-VEHICLE-TYPE
047900         MOVE "N" TO POOL-VEHICLE-OK (POOL-IDX)
048000         IF POOL-FAIL-REASON (POOL-IDX) = SPACES
048100             MOVE "VEHICLE-MISMATCH" TO POOL-FAIL-REASON (POOL-IDX).
048200*
048300     COMPUTE WA-KM-REMAIN-TODAY =
048400         300 - POOL-KM-TODAY (POOL-IDX).
048500     IF WA-KM-REMAIN-TODAY NOT > 20
048600         MOVE "N" TO POOL-KM-OK (POOL-IDX)
048700         IF POOL-FAIL-REASON (POOL-IDX) = SPACES
048800             MOVE "KM-BUDGET-EXCEEDED" TO POOL-FAIL-REASON (POOL-IDX).
048900*
049000     COMPUTE WA-HRS-REMAIN-TODAY =
049100         10 - POOL-HOURS-TODAY (POOL-IDX).
049200     IF WA-HRS-REMAIN-TODAY NOT > 1
049300         MOVE "N" TO POOL-HOURS-OK (POOL-IDX)
049400         IF POOL-FAIL-REASON (POOL-IDX) = SPACES
049500             MOVE "HOURS-BUDGET-EXCEEDED"
049600                  TO POOL-FAIL-REASON (POOL-IDX).
049700*
049800     MOVE ORD-PICKUP-BY-HOUR TO WA-ORDER-WINDOW-HOUR.
049900     IF WA-ORDER-WINDOW-HOUR < 6 OR WA-ORDER-WINDOW-HOUR > 17
050000         MOVE "N" TO POOL-SHIFT-OK (POOL-IDX)
050100         IF POOL-FAIL-REASON (POOL-IDX) = SPACES
050200             MOVE "SHIFT-WINDOW-MISS" TO POOL-FAIL-REASON (POOL-IDX).
050300*
050400     IF POOL-LICENSE-OK (POOL-IDX) = "Y"
050500         AND POOL-VEHICLE-OK (POOL-IDX) = "Y"
050600         AND POOL-KM-OK (POOL-IDX) = "Y"
050700         AND POOL-HOURS-OK (POOL-IDX) = "Y"
050800         AND POOL-SHIFT-OK (POOL-IDX) = "Y"
050900             MOVE "Y" TO POOL-ELIGIBLE-FLAG (POOL-IDX)
051000             MOVE "Y" TO SW-ELIGIBLE-FOUND.
051100*
051200     PERFORM E-120-AUDIT-COMPLIANCE THRU E-120-EXIT.
051300 C-210-EXIT.
051400     EXIT.
051500******************************************************************
051600*   C-300/C-310  --  ROUTE/SLA FEASIBILITY, ELIGIBLE DRIVERS ONLY.*
051700*   TWO HAVERSINE LEGS (DRIVER TO PICKUP, PICKUP TO DROPOFF),     *
051800*   30 KPH AVERAGE SPEED, ETA FLOORED AT ONE MINUTE PER LEG AND   *
051900*   TWO MINUTES OVERALL, TESTED AGAINST THE ORDER'S DELIVERY      *
052000*   WINDOW IN MINUTES.                                           *
052100******************************************************************
052200 C-300-RUN-ROUTING.
052300     MOVE "N" TO SW-FEASIBLE-FOUND.
052400     PERFORM C-330-CALC-WINDOW-MINUTES THRU C-330-EXIT.
052500     PERFORM C-310-ROUTE-ONE-DRIVER THRU C-310-EXIT
052600         VARYING POOL-IDX FROM 1 BY 1
052700         UNTIL POOL-IDX > AC-POOL-COUNT.
052800 C-300-EXIT.
052900     EXIT.
053000 C-310-ROUTE-ONE-DRIVER.
053100     IF POOL-IS-ELIGIBLE (POOL-IDX)
053200         MOVE POOL-CUR-LAT (POOL-IDX) TO WA-LAT1-DEG
053300         MOVE POOL-CUR-LNG (POOL-IDX) TO WA-LNG1-DEG
053400         MOVE ORD-PICKUP-LAT          TO WA-LAT2-DEG
053500         MOVE ORD-PICKUP-LNG          TO WA-LNG2-DEG
053600         PERFORM C-320-HAVERSINE-LEG THRU C-320-EXIT
053700         MOVE WA-LEG-DIST-KM TO WA-LEG1-DIST-KM
053800         MOVE WA-LEG-ETA-MIN TO WA-LEG1-ETA-MIN
053900         MOVE ORD-PICKUP-LAT          TO WA-LAT1-DEG
054000         MOVE ORD-PICKUP-LNG          TO WA-LNG1-DEG
054100         MOVE ORD-DROPOFF-LAT         TO WA-LAT2-DEG
054200         MOVE ORD-DROPOFF-LNG         TO WA-LNG2-DEG
054300         PERFORM C-320-HAVERSINE-LEG THRU C-320-EXIT
054400         MOVE WA-LEG-DIST-KM TO WA-LEG2-DIST-KM
054500         MOVE WA-LEG-ETA-MIN TO WA-LEG2-ETA-MIN
054600         COMPUTE WA-TOTAL-DIST-KM ROUNDED =
054700             WA-LEG1-DIST-KM + WA-LEG2-DIST-KM
054800         COMPUTE WA-TOTAL-TRIP-MIN ROUNDED =
054900             WA-LEG1-ETA-MIN + WA-LEG2-ETA-MIN
055000         IF WA-TOTAL-TRIP-MIN < 2
055100             MOVE 2 TO WA-TOTAL-TRIP-MIN
055200         END-IF
055300         MOVE WA-LEG1-ETA-MIN  TO POOL-ETA-PICKUP-MIN (POOL-IDX)
055400         MOVE WA-TOTAL-TRIP-MIN TO POOL-ETA-TRIP-MIN (POOL-IDX)
055500         MOVE WA-TOTAL-DIST-KM TO POOL-DIST-KM (POOL-IDX)
055600         IF WA-TOTAL-TRIP-MIN NOT > WA-WINDOW-MINUTES
055700             MOVE "Y" TO POOL-FITS-SLA-FLAG (POOL-IDX)
055800             MOVE "Y" TO SW-FEASIBLE-FOUND
055900         ELSE
056000             MOVE "N" TO POOL-FITS-SLA-FLAG (POOL-IDX)
056100         END-IF
056200     END-IF.
056300 C-310-EXIT.
056400     EXIT.
056500******************************************************************
056600*   C-320  --  ONE HAVERSINE LEG.  INPUTS WA-LAT1/LNG1/LAT2/LNG2- *
056700*   DEG, OUTPUTS WA-LEG-DIST-KM AND WA-LEG-ETA-MIN.               *
056800******************************************************************
056900 C-320-HAVERSINE-LEG.
057000     COMPUTE WA-LAT1-RAD =
057100         WA-LAT1-DEG * 0.0174532925199433.
057200     COMPUTE WA-LAT2-RAD =
057300         WA-LAT2-DEG * 0.0174532925199433.
057400     COMPUTE WA-DLAT-RAD =
057500         (WA-LAT2-DEG - WA-LAT1-DEG) * 0.0174532925199433.
057600     COMPUTE WA-DLNG-RAD =
057700         (WA-LNG2-DEG - WA-LNG1-DEG) * 0.0174532925199433.
057800*
057900     COMPUTE WA-TRIG-X = WA-DLAT-RAD / 2.
058000     PERFORM T-100-SINE THRU T-100-EXIT.
058100     MOVE WA-TRIG-RESULT TO WA-SIN-HALF-DLAT.
058200*
058300     COMPUTE WA-TRIG-X = WA-DLNG-RAD / 2.
058400     PERFORM T-100-SINE THRU T-100-EXIT.
058500     MOVE WA-TRIG-RESULT TO WA-SIN-HALF-DLNG.
058600*
058700     MOVE WA-LAT1-RAD TO WA-TRIG-X.
058800     PERFORM T-200-COSINE THRU T-200-EXIT.
058900     MOVE WA-TRIG-RESULT TO WA-COS-LAT1.
059000*
059100     MOVE WA-LAT2-RAD TO WA-TRIG-X.
059200     PERFORM T-200-COSINE THRU T-200-EXIT.
059300     MOVE WA-TRIG-RESULT TO WA-COS-LAT2.
059400*
059500     COMPUTE WA-HAV-A =
059600         (WA-SIN-HALF-DLAT * WA-SIN-HALF-DLAT)
059700         + (WA-COS-LAT1 * WA-COS-LAT2
059800            * WA-SIN-HALF-DLNG * WA-SIN-HALF-DLNG).
059900*
060000     MOVE WA-HAV-A TO WA-SQRT-INPUT.
060100     PERFORM T-300-SQUARE-ROOT THRU T-300-EXIT.
060200     MOVE WA-SQRT-RESULT TO WA-HAV-SQRT-A.
060300*
060400     MOVE WA-HAV-SQRT-A TO WA-ASIN-X.
060500     PERFORM T-400-ARCSINE THRU T-400-EXIT.
060600     MOVE WA-ASIN-RESULT TO WA-HAV-ASIN.
060700*
060800     COMPUTE WA-LEG-DIST-KM ROUNDED =
060900         6371 * 2 * WA-HAV-ASIN.
061000     COMPUTE WA-LEG-ETA-MIN ROUNDED =
061100         (WA-LEG-DIST-KM / 30) * 60.
061200     IF WA-LEG-ETA-MIN < 1
061300         MOVE 1 TO WA-LEG-ETA-MIN.
061400 C-320-EXIT.
061500     EXIT.
061600******************************************************************
061700*   C-330  --  DELIVERY WINDOW IN MINUTES, ONCE PER ORDER.        *
061800******************************************************************
061900 C-330-CALC-WINDOW-MINUTES.
062700     MOVE ORD-PICKUP-BY-YEAR  TO WA-CD-YEAR.
062800     MOVE ORD-PICKUP-BY-MONTH TO WA-CD-MONTH.
062900     MOVE ORD-PICKUP-BY-DAY   TO WA-CD-DAY.
063000     PERFORM T-500-CALC-DAYNUM THRU T-500-EXIT.
063100     COMPUTE WA-PICKUP-MINUTES =
063200         (WA-CD-DAYNUM * 1440)
063300         + (ORD-PICKUP-BY-HOUR * 60)
063400         + ORD-PICKUP-BY-MINUTE.
063500*
063600     MOVE ORD-DELIVER-BY-YEAR  TO WA-CD-YEAR.
063700     MOVE ORD-DELIVER-BY-MONTH TO WA-CD-MONTH.
063800     MOVE ORD-DELIVER-BY-DAY   TO WA-CD-DAY.
063900     PERFORM T-500-CALC-DAYNUM THRU T-500-EXIT.
064000     COMPUTE WA-DELIVER-MINUTES =
064100         (WA-CD-DAYNUM * 1440)
064200         + (ORD-DELIVER-BY-HOUR * 60)
064300         + ORD-DELIVER-BY-MINUTE.
064400*
064500     COMPUTE WA-WINDOW-MINUTES =
064600         WA-DELIVER-MINUTES - WA-PICKUP-MINUTES.
064700 C-330-EXIT.
064800     EXIT.
064900******************************************************************
065000*   C-400/C-420  --  RANKING, WEIGHTED FIXED-CAP VARIANT.         *
065100*   EACH FACTOR CAPS ON ITS OWN CEILING (ETA 120 MIN, KM BUDGET    *
065200*   300, LICENSE HEADROOM 365 DAYS) AND WEIGHTS 0.50/0.25/0.25 --  *
065300*   NO POOL-WIDE MIN/MAX PASS NEEDED.  TP-2301, DWP.               *
065400******************************************************************
065500 C-400-RANK-DRIVERS.
065600     MOVE ZERO TO AC-RANKED-COUNT.
065700     PERFORM C-420-SCORE-ONE-DRIVER THRU C-420-EXIT
066400         VARYING POOL-IDX FROM 1 BY 1
066500         UNTIL POOL-IDX > AC-POOL-COUNT.
067200     PERFORM C-430-SORT-RANKED-TABLE THRU C-430-EXIT.
067250     PERFORM C-460-AUDIT-ALL-RANKED THRU C-460-EXIT.
067300 C-400-EXIT.
067400     EXIT.
070400 C-420-SCORE-ONE-DRIVER.
070500     IF POOL-IS-ELIGIBLE (POOL-IDX) AND POOL-FITS-SLA (POOL-IDX)
070600         IF POOL-ETA-PICKUP-MIN (POOL-IDX) > 120
070700             MOVE 120 TO WA-CAP-ETA
070800         ELSE
070900             MOVE POOL-ETA-PICKUP-MIN (POOL-IDX) TO WA-CAP-ETA
071000         END-IF
071100         COMPUTE WA-ETA-NORM ROUNDED = 1 - (WA-CAP-ETA / 120)
071200*
071300         IF POOL-KM-BUDGET-REMAIN (POOL-IDX) > 300
071400             MOVE 300 TO WA-CAP-KM
071500         ELSE
071600             MOVE POOL-KM-BUDGET-REMAIN (POOL-IDX) TO WA-CAP-KM
071700         END-IF
071800         COMPUTE WA-KM-NORM ROUNDED = WA-CAP-KM / 300
071900*
072000         MOVE POOL-LIC-EXP-YEAR (POOL-IDX)  TO WA-CD-YEAR
072100         MOVE POOL-LIC-EXP-MONTH (POOL-IDX) TO WA-CD-MONTH
072200         MOVE POOL-LIC-EXP-DAY (POOL-IDX)   TO WA-CD-DAY
072300         PERFORM T-500-CALC-DAYNUM THRU T-500-EXIT
072400         COMPUTE WA-LIC-DAYS-REMAIN =
072500             WA-CD-DAYNUM - WA-TODAYS-DAYNUM
072550         IF WA-LIC-DAYS-REMAIN > 365
072560             MOVE 365 TO WA-CAP-LIC
072570         ELSE
072580             MOVE WA-LIC-DAYS-REMAIN TO WA-CAP-LIC
072590         END-IF
072600         COMPUTE WA-LIC-NORM ROUNDED = WA-CAP-LIC / 365
072700*
072800         COMPUTE POOL-SCORE (POOL-IDX) ROUNDED =
072900             ((0.50 * WA-ETA-NORM)
073000             + (0.25 * WA-KM-NORM)
073100             + (0.25 * WA-LIC-NORM)) * 100
073700         ADD 1 TO AC-RANKED-COUNT
073800         SET RANK-IDX TO AC-RANKED-COUNT
073900         MOVE POOL-DRIVER-ID (POOL-IDX)   TO RKT-DRIVER-ID (RANK-IDX)
074000         MOVE POOL-DRIVER-NAME (POOL-IDX) TO RKT-DRIVER-NAME (RANK-IDX)
074100         MOVE POOL-SCORE (POOL-IDX)       TO RKT-SCORE (RANK-IDX)
074150         MOVE POOL-ETA-PICKUP-MIN (POOL-IDX)
074160                                  TO RKT-ETA-PICKUP-MIN (RANK-IDX)
074200         MOVE POOL-IDX                    TO RKT-POOL-SUBSCRIPT (RANK-IDX)
074300     END-IF.
074400 C-420-EXIT.
074500     EXIT.
074700******************************************************************
074800*   C-430  --  BUBBLE SORT, HIGH SCORE FIRST, STABLE ON TIES      *
074900*   PER DWP 020714 -- POOL ORDER BREAKS A TIE, NOT THE SORT.      *
075000******************************************************************
075100 C-430-SORT-RANKED-TABLE.
075200     MOVE "Y" TO WA-SWAP-FLAG.
075300     PERFORM C-440-ONE-BUBBLE-PASS THRU C-440-EXIT
075400         UNTIL WA-SWAP-MADE = "N".
075500     PERFORM C-450-ASSIGN-RANK-NUMBERS THRU C-450-EXIT
075600         VARYING RANK-IDX FROM 1 BY 1
075700         UNTIL RANK-IDX > AC-RANKED-COUNT.
075800 C-430-EXIT.
075900     EXIT.
076000 C-440-ONE-BUBBLE-PASS.
076100     MOVE "N" TO WA-SWAP-FLAG.
076200     IF AC-RANKED-COUNT > 1
076300         PERFORM C-441-COMPARE-ADJACENT THRU C-441-EXIT
076400             VARYING WA-SORT-I FROM 1 BY 1
076500             UNTIL WA-SORT-I > AC-RANKED-COUNT - 1
076600     END-IF.
076700 C-440-EXIT.
076800     EXIT.
076900 C-441-COMPARE-ADJACENT.
077000     SET RANK-IDX TO WA-SORT-I.
077100     SET RANK-IDX UP BY 1.
077200     IF RKT-SCORE (WA-SORT-I) < RKT-SCORE (RANK-IDX)
077300         PERFORM C-442-SWAP-ENTRIES THRU C-442-EXIT
077400         MOVE "Y" TO WA-SWAP-FLAG
077500     END-IF.
077600 C-441-EXIT.
077700     EXIT.
077800 C-442-SWAP-ENTRIES.
077900     MOVE RANKED-ENTRY (WA-SORT-I) TO WA-SWAP-HOLD.
078000     COMPUTE WA-SORT-J = WA-SORT-I + 1.
078100     MOVE RANKED-ENTRY (WA-SORT-J) TO RANKED-ENTRY (WA-SORT-I).
078200     MOVE WA-SWAP-HOLD TO RANKED-ENTRY (WA-SORT-J).
078500 C-442-EXIT.
078600     EXIT.
078700 C-450-ASSIGN-RANK-NUMBERS.
078800     MOVE RANK-IDX TO RKT-RANK (RANK-IDX).
078900 C-450-EXIT.
079000     EXIT.
079050******************************************************************
079060*   C-460  --  TP-2612, DWP 030116.  THE CALL LOOP BELOW QUITS     *
079070*   AS SOON AS SOMEBODY ACCEPTS, BUT THE AUDIT TRAIL OWES A        *
079080*   RANKED RECORD FOR EVERY ELIGIBLE/FEASIBLE DRIVER, CALLED OR    *
079090*   NOT.  SO THIS WALKS THE WHOLE RANKED TABLE UP FRONT, ONCE      *
079095*   RANKS ARE ASSIGNED, BEFORE THE CALL LOOP EVER DIALS A PHONE.   *
079098******************************************************************
079100 C-460-AUDIT-ALL-RANKED.
079105     PERFORM E-130-AUDIT-RANKED THRU E-130-EXIT
079110         VARYING RANK-IDX FROM 1 BY 1
079115         UNTIL RANK-IDX > AC-RANKED-COUNT.
079120 C-460-EXIT.
079125     EXIT.
079150******************************************************************
079200*   C-500/C-510  --  CALL LOOP, WORK THE RANKED LIST IN ORDER     *
079300*   UNTIL SOMEBODY ACCEPTS OR WE RUN OUT OF RANKED DRIVERS.  THE   *
079350*   RANKED AUDIT TRAIL IS ALREADY WRITTEN (SEE C-460 ABOVE) --    *
079380*   THIS LOOP ONLY WRITES CALL-ATTEMPT/ASSIGNED/NO-ANSWER DETAIL.  *
079400******************************************************************
079500 C-500-DISPATCH-CALLS.
079600     MOVE "N" TO SW-ACCEPTED-FOUND.
079700     SET RANK-IDX TO 1.
079800     PERFORM C-510-CALL-ONE-DRIVER THRU C-510-EXIT
079900         UNTIL RANK-IDX > AC-RANKED-COUNT OR ACCEPTED-FOUND.
080000 C-500-EXIT.
080100     EXIT.
080150*   TP-2508, DWP -- A MISSING CALLOUT RECORD IS TREATED AS A
080160*   NO-ANSWER AND FALLS OUT EARLY; GO TO KEEPS RANK-IDX MOVING
080170*   ON THAT PATH WITHOUT RE-WALKING THE ACCEPT-CHECK BELOW IT.
080200 C-510-CALL-ONE-DRIVER.
080500     MOVE "N" TO SW-CALLOUT-FOUND.
080600     SET CAL-IDX TO 1.
080700     SEARCH CALLOUT-ENTRY
080800         AT END MOVE "N" TO SW-CALLOUT-FOUND
080900         WHEN CALT-DRIVER-ID (CAL-IDX) = RKT-DRIVER-ID (RANK-IDX)
081000             MOVE "Y" TO SW-CALLOUT-FOUND.
081100     ADD 1 TO AC-CALLED-COUNT.
081200     ADD 1 TO AC-TOTAL-CALL-ATTEMPTS.
081250     IF NOT CALLOUT-FOUND
081260         PERFORM E-145-AUDIT-CALL-ATTEMPT-NO-ANSWER THRU
081270             E-145-EXIT
081280         SET RANK-IDX UP BY 1
081290         GO TO C-510-EXIT.
081300     IF CALT-OUTCOME (CAL-IDX) = "ACCEPTED"
081400         MOVE "Y" TO SW-ACCEPTED-FOUND
081500         PERFORM G-100-WRITE-ASSIGNED THRU G-100-EXIT
081600     END-IF.
081800     PERFORM E-140-AUDIT-CALL-ATTEMPT-FOUND THRU E-140-EXIT.
082200     SET RANK-IDX UP BY 1.
082300 C-510-EXIT.
082400     EXIT.
082500******************************************************************
082600*   F-1XX  --  THE FOUR FAILURE BRANCHES.                        *
082700******************************************************************
082800 F-100-FAIL-NO-ACTIVE-DRIVERS.
082900     MOVE SPACES TO DISPATCH-RESULT-RECORD.
083000     MOVE ORD-ORDER-ID TO DSP-ORDER-ID.
083100     MOVE "FAILED" TO DSP-STATUS.
083200     MOVE "NO-ACTIVE-DRIVERS" TO DSP-FAIL-REASON.
083300     MOVE AC-POOL-COUNT TO DSP-DRIVERS-CONSIDERED.
083400     MOVE ZERO TO DSP-DRIVERS-CALLED.
083500     WRITE DISPATCH-RESULT-RECORD.
083600     ADD 1 TO AC-ORDERS-FAILED.
083700     PERFORM E-160-AUDIT-FAILED THRU E-160-EXIT.
083800 F-100-EXIT.
083900     EXIT.
084000 F-200-FAIL-NO-ELIGIBLE-DRIVERS.
084100     MOVE SPACES TO DISPATCH-RESULT-RECORD.
084200     MOVE ORD-ORDER-ID TO DSP-ORDER-ID.
084300     MOVE "FAILED" TO DSP-STATUS.
084400     MOVE "NO-ELIGIBLE-DRIVERS" TO DSP-FAIL-REASON.
084500     MOVE AC-POOL-COUNT TO DSP-DRIVERS-CONSIDERED.
084600     MOVE ZERO TO DSP-DRIVERS-CALLED.
084700     WRITE DISPATCH-RESULT-RECORD.
084800     ADD 1 TO AC-ORDERS-FAILED.
084900     PERFORM E-160-AUDIT-FAILED THRU E-160-EXIT.
085000 F-200-EXIT.
085100     EXIT.
085200 F-300-FAIL-NO-SLA-FEASIBLE.
085300     MOVE SPACES TO DISPATCH-RESULT-RECORD.
085400     MOVE ORD-ORDER-ID TO DSP-ORDER-ID.
085500     MOVE "FAILED" TO DSP-STATUS.
085600     MOVE "NO-SLA-FEASIBLE" TO DSP-FAIL-REASON.
085700     MOVE AC-POOL-COUNT TO DSP-DRIVERS-CONSIDERED.
085800     MOVE ZERO TO DSP-DRIVERS-CALLED.
085900     WRITE DISPATCH-RESULT-RECORD.
086000     ADD 1 TO AC-ORDERS-FAILED.
086100     PERFORM E-160-AUDIT-FAILED THRU E-160-EXIT.
086200 F-300-EXIT.
086300     EXIT.
086400 F-400-FAIL-ALL-DECLINED.
086500     MOVE SPACES TO DISPATCH-RESULT-RECORD.
086600     MOVE ORD-ORDER-ID TO DSP-ORDER-ID.
086700     MOVE "FAILED" TO DSP-STATUS.
086800     MOVE "ALL-DECLINED" TO DSP-FAIL-REASON.
086900     MOVE AC-POOL-COUNT TO DSP-DRIVERS-CONSIDERED.
087000     MOVE AC-CALLED-COUNT TO DSP-DRIVERS-CALLED.
087100     WRITE DISPATCH-RESULT-RECORD.
087200     ADD 1 TO AC-ORDERS-FAILED.
087300     PERFORM E-160-AUDIT-FAILED THRU E-160-EXIT.
087400 F-400-EXIT.
087500     EXIT.
087600******************************************************************
087700*   G-100  --  SUCCESSFUL ASSIGNMENT, WRITES DISPATCH-RESULT.     *
087800******************************************************************
087900 G-100-WRITE-ASSIGNED.
088000     MOVE SPACES TO DISPATCH-RESULT-RECORD.
088100     MOVE ORD-ORDER-ID TO DSP-ORDER-ID.
088200     MOVE "ASSIGNED" TO DSP-STATUS.
088300     MOVE RKT-DRIVER-ID (RANK-IDX) TO DSP-ASSIGNED-DRIVER-ID.
088400     MOVE RKT-DRIVER-NAME (RANK-IDX) TO DSP-ASSIGNED-DRIVER-NAME.
088500     MOVE AC-POOL-COUNT TO DSP-DRIVERS-CONSIDERED.
088600     MOVE AC-CALLED-COUNT TO DSP-DRIVERS-CALLED.
088700     MOVE SPACES TO DSP-FAIL-REASON.
088800     WRITE DISPATCH-RESULT-RECORD.
088900     ADD 1 TO AC-ORDERS-ASSIGNED.
089000     PERFORM E-150-AUDIT-ASSIGNED THRU E-150-EXIT.
089100 G-100-EXIT.
089200     EXIT.
089300******************************************************************
089400*   E-1XX  --  AUDIT TRAIL, ONE RECORD PER DECISION EVENT.        *
089500******************************************************************
089600 E-110-AUDIT-ORDER-RECV.
089700     MOVE SPACES TO AUDIT-RECORD.
089800     MOVE ORD-ORDER-ID TO AUD-ORDER-ID.
089900     MOVE "ORDER-RECV" TO AUD-EVENT-TYPE.
090000     MOVE SPACES TO AUD-DRIVER-ID.
090100     MOVE ORD-PRIORITY TO WA-EDIT-PRIORITY.
090200     MOVE SPACES TO WA-DETAIL-LINE.
090300     STRING "VEH=" DELIMITED BY SIZE
090400         ORD-VEHICLE-TYPE DELIMITED BY SPACE
090500         " PRIORITY=" DELIMITED BY SIZE
090600         WA-EDIT-PRIORITY DELIMITED BY SIZE
090700         INTO WA-DETAIL-LINE.
090800     MOVE WA-DETAIL-LINE TO AUD-DETAIL.
090900     WRITE AUDIT-RECORD.
090950     ADD 1 TO WS-AUDIT-RECS-WRITTEN.
091000 E-110-EXIT.
091100     EXIT.
091200 E-120-AUDIT-COMPLIANCE.
091300     MOVE SPACES TO AUDIT-RECORD.
091400     MOVE ORD-ORDER-ID TO AUD-ORDER-ID.
091500     MOVE "COMPLIANCE" TO AUD-EVENT-TYPE.
091600     MOVE POOL-DRIVER-ID (POOL-IDX) TO AUD-DRIVER-ID.
091700     IF POOL-IS-ELIGIBLE (POOL-IDX)
091800         MOVE "ELIGIBLE" TO AUD-DETAIL
091900     ELSE
092000         MOVE POOL-FAIL-REASON (POOL-IDX) TO AUD-DETAIL
092100     END-IF.
092200     WRITE AUDIT-RECORD.
092250     ADD 1 TO WS-AUDIT-RECS-WRITTEN.
092300 E-120-EXIT.
092400     EXIT.
092500 E-130-AUDIT-RANKED.
092600     MOVE SPACES TO AUDIT-RECORD.
092700     MOVE ORD-ORDER-ID TO AUD-ORDER-ID.
092800     MOVE "RANKED" TO AUD-EVENT-TYPE.
092900     MOVE RKT-DRIVER-ID (RANK-IDX) TO AUD-DRIVER-ID.
093000     MOVE RKT-RANK (RANK-IDX) TO WA-EDIT-RANK.
093020     MOVE RKT-SCORE (RANK-IDX) TO WA-EDIT-SCORE.
093040     MOVE RKT-ETA-PICKUP-MIN (RANK-IDX) TO WA-EDIT-ETA.
093200     MOVE SPACES TO WA-DETAIL-LINE.
093300     STRING "RANK " DELIMITED BY SIZE
093400         WA-EDIT-RANK DELIMITED BY SIZE
093500         " SCORE " DELIMITED BY SIZE
093600         WA-EDIT-SCORE DELIMITED BY SIZE
093650         " ETA " DELIMITED BY SIZE
093680         WA-EDIT-ETA DELIMITED BY SIZE
093700         INTO WA-DETAIL-LINE.
093800     MOVE WA-DETAIL-LINE TO AUD-DETAIL.
093900     WRITE AUDIT-RECORD.
093950     ADD 1 TO WS-AUDIT-RECS-WRITTEN.
094000 E-130-EXIT.
094100     EXIT.
094200 E-140-AUDIT-CALL-ATTEMPT-FOUND.
094300     MOVE SPACES TO AUDIT-RECORD.
094400     MOVE ORD-ORDER-ID TO AUD-ORDER-ID.
094500     MOVE "CALL-ATTEMPT" TO AUD-EVENT-TYPE.
094600     MOVE RKT-DRIVER-ID (RANK-IDX) TO AUD-DRIVER-ID.
094700     MOVE SPACES TO WA-DETAIL-LINE.
094800     STRING "OUTCOME=" DELIMITED BY SIZE
094900         CALT-OUTCOME (CAL-IDX) DELIMITED BY SPACE
095000         " REASON=" DELIMITED BY SIZE
095100         CALT-DECLINE-REASON (CAL-IDX) DELIMITED BY SIZE
095200         INTO WA-DETAIL-LINE.
095300     MOVE WA-DETAIL-LINE TO AUD-DETAIL.
095400     WRITE AUDIT-RECORD.
095450     ADD 1 TO WS-AUDIT-RECS-WRITTEN.
095500 E-140-EXIT.
095600     EXIT.
095700 E-145-AUDIT-CALL-ATTEMPT-NO-ANSWER.
095800     MOVE SPACES TO AUDIT-RECORD.
095900     MOVE ORD-ORDER-ID TO AUD-ORDER-ID.
096000     MOVE "CALL-ATTEMPT" TO AUD-EVENT-TYPE.
096100     MOVE RKT-DRIVER-ID (RANK-IDX) TO AUD-DRIVER-ID.
096200     MOVE "OUTCOME=NO-ANSWER REASON=NOT-ON-VOICE-TAPE"
096300         TO AUD-DETAIL.
096400     WRITE AUDIT-RECORD.
096450     ADD 1 TO WS-AUDIT-RECS-WRITTEN.
096500 E-145-EXIT.
096600     EXIT.
096700 E-150-AUDIT-ASSIGNED.
096800     MOVE SPACES TO AUDIT-RECORD.
096900     MOVE ORD-ORDER-ID TO AUD-ORDER-ID.
097000     MOVE "ASSIGNED" TO AUD-EVENT-TYPE.
097100     MOVE RKT-DRIVER-ID (RANK-IDX) TO AUD-DRIVER-ID.
097200     MOVE RKT-DRIVER-NAME (RANK-IDX) TO AUD-DETAIL.
097300     WRITE AUDIT-RECORD.
097350     ADD 1 TO WS-AUDIT-RECS-WRITTEN.
097400 E-150-EXIT.
097500     EXIT.
097600 E-160-AUDIT-FAILED.
097700     MOVE SPACES TO AUDIT-RECORD.
097800     MOVE ORD-ORDER-ID TO AUD-ORDER-ID.
097900     MOVE "FAILED" TO AUD-EVENT-TYPE.
098000     MOVE SPACES TO AUD-DRIVER-ID.
098100     MOVE DSP-FAIL-REASON TO AUD-DETAIL.
098200     WRITE AUDIT-RECORD.
098250     ADD 1 TO WS-AUDIT-RECS-WRITTEN.
098300 E-160-EXIT.
098400     EXIT.
098500******************************************************************
098600*   T-100  --  SINE, SEVEN-TERM TAYLOR SERIES, RADIANS IN.        *
098700*   T-200  --  COSINE, SAME FAMILY.  OUR COMPILER CARRIES NO      *
098800*   TRIG INTRINSICS -- THIS APPROXIMATION HAS BEEN GOOD ENOUGH     *
098900*   FOR CITY-SCALE DISTANCES SINCE TP-914.  SEE RFH 930719.        *
099000******************************************************************
099100 T-100-SINE.
099200     COMPUTE WA-TRIG-RESULT ROUNDED =
099300         WA-TRIG-X
099400         - ((WA-TRIG-X ** 3) / 6)
099500         + ((WA-TRIG-X ** 5) / 120)
099600         - ((WA-TRIG-X ** 7) / 5040)
099700         + ((WA-TRIG-X ** 9) / 362880).
099800 T-100-EXIT.
099900     EXIT.
100000 T-200-COSINE.
100100     COMPUTE WA-TRIG-RESULT ROUNDED =
100200         1
100300         - ((WA-TRIG-X ** 2) / 2)
100400         + ((WA-TRIG-X ** 4) / 24)
100500         - ((WA-TRIG-X ** 6) / 720)
100600         + ((WA-TRIG-X ** 8) / 40320)
100700         - ((WA-TRIG-X ** 10) / 3628800).
100800 T-200-EXIT.
100900     EXIT.
101000******************************************************************
101100*   T-300  --  SQUARE ROOT, NEWTON-RAPHSON, FIXED 12 PASSES.      *
101200*   SEE RFH 950128 -- 20 PASSES WAS OVERKILL, 12 HOLDS TO SIX      *
101300*   DECIMAL PLACES ON EVERY INPUT WE HAVE EVER FED IT.             *
101400******************************************************************
101500 T-300-SQUARE-ROOT.
101600     IF WA-SQRT-INPUT = 0
101700         MOVE 0 TO WA-SQRT-RESULT
101800     ELSE
101900         MOVE 0.5 TO WA-SQRT-GUESS
102000         PERFORM T-310-NEWTON-STEP THRU T-310-EXIT 12 TIMES
102100         MOVE WA-SQRT-GUESS TO WA-SQRT-RESULT
102200     END-IF.
102300 T-300-EXIT.
102400     EXIT.
102500 T-310-NEWTON-STEP.
102600     COMPUTE WA-SQRT-GUESS ROUNDED =
102700         (WA-SQRT-GUESS + (WA-SQRT-INPUT / WA-SQRT-GUESS)) / 2.
102800 T-310-EXIT.
102900     EXIT.
103000******************************************************************
103100*   T-400  --  ARCSINE, NEWTON'S METHOD ON SIN(Y)-X=0, TEN PASSES.*
103200******************************************************************
103300 T-400-ARCSINE.
103400     MOVE WA-ASIN-X TO WA-ASIN-Y.
103500     PERFORM T-410-ASIN-STEP THRU T-410-EXIT 10 TIMES.
103600     MOVE WA-ASIN-Y TO WA-ASIN-RESULT.
103700 T-400-EXIT.
103800     EXIT.
103900 T-410-ASIN-STEP.
104000     MOVE WA-ASIN-Y TO WA-TRIG-X.
104100     PERFORM T-100-SINE THRU T-100-EXIT.
104200     MOVE WA-TRIG-RESULT TO WA-ASIN-SINY.
104300     MOVE WA-ASIN-Y TO WA-TRIG-X.
104400     PERFORM T-200-COSINE THRU T-200-EXIT.
104500     MOVE WA-TRIG-RESULT TO WA-ASIN-COSY.
104600     IF WA-ASIN-COSY NOT = 0
104700         COMPUTE WA-ASIN-Y ROUNDED =
104800             WA-ASIN-Y - ((WA-ASIN-SINY - WA-ASIN-X) / WA-ASIN-COSY).
104900 T-410-EXIT.
105000     EXIT.
105100******************************************************************
105200*   T-500  --  PLAIN DAY NUMBER FOR A YEAR/MONTH/DAY, GOOD ENOUGH *
105300*   TO DIFFERENCE TWO DATES IN THE SAME CENTURY.                  *
105400******************************************************************
105500 T-500-CALC-DAYNUM.
105600     MOVE "N" TO WA-CD-LEAP-FLAG.
105700     DIVIDE WA-CD-YEAR BY 4 GIVING WA-CD-Q REMAINDER WA-CD-R.
105800     IF WA-CD-R = 0
105900         MOVE "Y" TO WA-CD-LEAP-FLAG
106000         DIVIDE WA-CD-YEAR BY 100 GIVING WA-CD-Q REMAINDER WA-CD-R
106100         IF WA-CD-R = 0
106200             MOVE "N" TO WA-CD-LEAP-FLAG
106300             DIVIDE WA-CD-YEAR BY 400 GIVING WA-CD-Q
106400                 REMAINDER WA-CD-R
106500             IF WA-CD-R = 0
106600                 MOVE "Y" TO WA-CD-LEAP-FLAG
106700             END-IF
106800         END-IF
106900     END-IF.
107000     COMPUTE WA-CD-DAYNUM =
107100         (WA-CD-YEAR * 365)
107200         + ((WA-CD-YEAR - 1) / 4)
107300         - ((WA-CD-YEAR - 1) / 100)
107400         + ((WA-CD-YEAR - 1) / 400)
107500         + CDT-ENTRY (WA-CD-MONTH)
107600         + WA-CD-DAY.
107700     IF WA-CD-MONTH > 2 AND WA-CD-IS-LEAP
107800         ADD 1 TO WA-CD-DAYNUM.
107900 T-500-EXIT.
108000     EXIT.
108100******************************************************************
108200*   D-100  --  END OF RUN, CLOSE FILES.  CHEX820 BUILDS THE       *
108300*   PRINTED TOTALS NEXT JOB STEP OFF THE DISPATCH FILE.           *
108400******************************************************************
108500 D-100-WRAP-UP.
108600     CLOSE DISPATCH-FILE.
108700     CLOSE AUDIT-FILE.
108800     DISPLAY "CHEX910 -- ORDERS READ:     " AC-ORDERS-READ.
108900     DISPLAY "CHEX910 -- ORDERS ASSIGNED:  " AC-ORDERS-ASSIGNED.
109000     DISPLAY "CHEX910 -- ORDERS FAILED:    " AC-ORDERS-FAILED.
109100     DISPLAY "CHEX910 -- CALL ATTEMPTS:    " AC-TOTAL-CALL-ATTEMPTS.
109150     DISPLAY "CHEX910 -- AUDIT RECS WRITTEN:" WS-AUDIT-RECS-WRITTEN.
109200 D-100-EXIT.
109300     EXIT.
