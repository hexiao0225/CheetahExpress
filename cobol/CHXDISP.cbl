000100******************************************************************
000200*                                                                *
000300*   CHXDISP.CBL  --  DISPATCH RESULT RECORD LAYOUT                *
000400*   CHEETAH EXPRESS EDP  --  DISPATCH RULE ENGINE                *
000500*                                                                *
000600*   ONE RECORD PER ORDER PROCESSED.  FIXED 132 BYTES.  CHEX910   *
000700*   WRITES THIS FILE; CHEX820 READS IT FOR THE SUMMARY REPORT.   *
000800*                                                                *
000900*   MAINT HISTORY                                                *
001000*   870202 RFH  ORIGINAL LAYOUT FOR TP-914 DISPATCH BOARD.        *
001100*   020519 DWP  ADDED DSP-DRIVERS-CONSIDERED/CALLED PER TP-2208.  *
001200*                                                                *
001300******************************************************************
001400 01  DISPATCH-RESULT-RECORD.
001500     05  DSP-ORDER-ID                    PIC X(10).
001600     05  DSP-STATUS                      PIC X(12).
001700         88  DSP-ASSIGNED                 VALUE "ASSIGNED".
001800         88  DSP-FAILED                   VALUE "FAILED".
001900     05  DSP-ASSIGNED-DRIVER-ID           PIC X(10).
002000     05  DSP-ASSIGNED-DRIVER-NAME         PIC X(20).
002100     05  DSP-DRIVERS-CONSIDERED           PIC 9(3).
002200     05  DSP-DRIVERS-CALLED               PIC 9(3).
002300     05  DSP-FAIL-REASON                  PIC X(30).
002400     05  FILLER                           PIC X(44).
