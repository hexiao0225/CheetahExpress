000100 IDENTIFICATION DIVISION.
000200******************************
000300
000400 PROGRAM-ID. CHEX820.
000500 AUTHOR. R F HALVERSEN.
000600 INSTALLATION. CHEETAH EXPRESS EDP.
000700 DATE-WRITTEN. 03/02/87.
000800 DATE-COMPILED.
000900 SECURITY.  EDP DEPARTMENT USE ONLY.  NOT FOR DISTRIBUTION.
001000******************************************************************
001100*                      PROGRAM NARRATIVE                         *
001200*                                                                *
001300*  THIS PROGRAM PRINTS THE DISPATCH SUMMARY REPORT FROM THE      *
001400*  DISPATCH FILE WRITTEN BY CHEX910.  ONE DETAIL LINE IS PRINTED *
001500*  PER ORDER PROCESSED, SHOWING THE ASSIGNED DRIVER (IF ANY) OR  *
001600*  THE FAILURE REASON.  A FOUR-ENTRY FAIL-REASON TABLE ACCUMU-   *
001700*  LATES SUBTOTALS BY REASON FOR THE END-OF-JOB TOTALS BLOCK,    *
001800*  WHICH ALSO SHOWS THE OVERALL DRIVER-ACCEPTANCE RATE.          *
001900*                                                                *
002000*  INPUT:          DISPATCH      -  DISPATCH RESULT FILE         *
002100*  OUTPUT:         RPTFILE       -  DISPATCH SUMMARY REPORT      *
002200*                                                                *
002300******************************************************************
002400*                      MAINTENANCE HISTORY                      *
002500*                                                                *
002600* 870302 RFH  ORIGINAL PROGRAM FOR TP-914 DISPATCH BOARD.        *
002700* 870714 RFH  ADDED DRIVERS-CALLED COLUMN PER DISPATCH DESK.     *
002800* 881120 RFH  WIDENED FAIL-REASON COLUMN, TP-1033.               *
002900* 910303 RFH  WIDENED DRIVER-NAME COLUMN TO MATCH CHXDISP.       *
003000* 940517 JQA  CORRECTED PAGE-BREAK LINE COUNT (WAS OFF BY ONE).  *
003100* 970822 JQA  ADDED ACCEPTANCE RATE TO TOTALS BLOCK PER TP-1874. *
003200* 990811 LMK  Y2K -- ADDED CENTURY-WINDOW DERIVATION SO THE      *
003210*              RUN-DATE HEADING CARRIES A 4-DIGIT YEAR, SAME     *
003220*              RULE AS CHEX910 A-110.                            *
003300* 991203 LMK  Y2K -- REGRESSION RERUN, NO FURTHER CHANGES.       *
003400* 020519 DWP  REBUILT FAIL-REASON TABLE FOR NEW RULE-ENGINE      *
003500*              REASON CODES PER TP-2208 (DROPPED OLD CODES).     *
003600* 021104 DWP  ADDED CALL-ATTEMPTS TOTAL AND REASON SUBTOTALS TO  *
003700*              TOTALS BLOCK PER TP-2208 SIGN-OFF REQUEST.        *
003710* 030214 DWP  TP-2619 -- RH-LINE-1 HEADING GROUP WAS 134 BYTES,   *
003720*              TWO OVER THE 132-COLUMN PRINT LINE.  TRIMMED THE   *
003730*              TRAILING FILLER.  ALSO PULLED AC-LINE-COUNT OUT    *
003740*              OF ACCUMULATORS AS A STANDALONE 77-LEVEL, SINCE    *
003750*              IT RESETS EVERY PAGE AND ISN'T A RUN TOTAL.        *
003800*                                                                *
003900******************************************************************
004000/
004100 ENVIRONMENT DIVISION.
004200**********************
004300
004400 CONFIGURATION SECTION.
004500*********************
004600
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100**********************
005200
005300 FILE-CONTROL.
005400
005500     SELECT DISPATCH-FILE ASSIGN TO "DISPATCH"
005600         ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT SUMMARY-REPORT ASSIGN TO "RPTFILE"
006000         ORGANIZATION IS LINE SEQUENTIAL.
006200/
006300 DATA DIVISION.
006400***************
006500
006600 FILE SECTION.
006700**************
006800
006900******************************************************************
007000*                                                                *
007100*               INPUT FILE - DISPATCH RESULT FILE                *
007200*                                                                *
007300******************************************************************
007400
007500 FD  DISPATCH-FILE.
007600
007700     COPY "CHXDISP.cbl".
007800
007900******************************************************************
008000*                                                                *
008100*             REPORT FILE - DISPATCH SUMMARY REPORT              *
008200*                                                                *
008300******************************************************************
008400
008500 FD  SUMMARY-REPORT.
008600
008700 01  RPT-LINE-OUT                        PIC X(132).
008800/
008900 WORKING-STORAGE SECTION.
009000*************************
009100
009200******************************************************************
009300*                                                                *
009400*                        SWITCHES                                *
009500*                                                                *
009600******************************************************************
009700
009800 01  SWITCHES.
009900     05  SW-END-OF-FILE              PIC X.
010000         88  END-OF-FILE             VALUE "Y".
010100     05  FILLER                      PIC X(4).
010200
010300******************************************************************
010400*                                                                *
010500*                      ACCUMULATORS                              *
010600*                                                                *
010700******************************************************************
010800
010820******************************************************************
010830*   TP-2619, DWP 030214 -- AC-LINE-COUNT PULLED OUT OF THE         *
010840*   ACCUMULATORS GROUP AS A STANDALONE 77-LEVEL.  IT NEVER         *
010850*   ACCUMULATES A RUN TOTAL LIKE ITS NEIGHBORS -- IT RESETS EVERY  *
010860*   PAGE -- SO IT DOES NOT BELONG GROUPED WITH THEM.               *
010870******************************************************************
010880 77  AC-LINE-COUNT                   PIC 9(3)  COMP.
010900 01  ACCUMULATORS.
011100     05  AC-PAGE-COUNT               PIC 9(3)  COMP.
011200     05  AC-ORDERS-READ              PIC 9(5)  COMP.
011300     05  AC-ORDERS-ASSIGNED          PIC 9(5)  COMP.
011400     05  AC-ORDERS-FAILED            PIC 9(5)  COMP.
011500     05  AC-CALLS-TOTAL              PIC 9(7)  COMP.
011600     05  AC-RATE-WORK                PIC S9(5)V9(4) COMP.
011700     05  FILLER                      PIC X(4).
011800/
011900******************************************************************
012000*                                                                *
012100*                       WORK AREA                                *
012200*                                                                *
012300******************************************************************
012400
012500 01  WORK-AREA.
012600     05  WA-TODAYS-DATE-RAW          PIC 9(6).
012700     05  WA-TODAYS-DATE-R REDEFINES WA-TODAYS-DATE-RAW.
012800         10  WA-TD-YY                PIC 99.
012900         10  WA-TD-MM                PIC 99.
013000         10  WA-TD-DD                PIC 99.
013100     05  WA-TODAYS-CENTURY           PIC 99  COMP.
013200     05  WA-TODAYS-YEAR              PIC 9(4) COMP.
013300     05  WA-RUN-DATE-NUM.
013400         10  WA-RDN-YEAR             PIC 9(4).
013500         10  WA-RDN-MONTH            PIC 9(2).
013600         10  WA-RDN-DAY              PIC 9(2).
013650     05  WA-RUN-DATE-NUM-R REDEFINES WA-RUN-DATE-NUM
013660                                 PIC 9(8).
013700     05  WA-ACCEPTANCE-RATE          PIC S9(3)V99.
013800     05  FILLER                      PIC X(6).
014100/
014200******************************************************************
014300*                                                                *
014400*           EMBEDDED FAIL-REASON SUBTOTAL TABLE                  *
014500*                                                                *
014600*  FOUR REASON CODES THE RULE ENGINE (CHEX910) CAN POST TO       *
014700*  DSP-FAIL-REASON.  KEEP IN SYNC WITH CHEX910 PARAGRAPHS        *
014800*  F-100/F-200/F-300/F-400 -- DWP 020519.                        *
014900*                                                                *
015000******************************************************************
015100
015200 01  FAIL-REASON-DATA.
015210     05  FILLER.
015220         10  FILLER  PIC X(24) VALUE "NO-ACTIVE-DRIVERS".
015230         10  FILLER  PIC 9(5)  VALUE ZERO.
015240         10  FILLER  PIC X(4)  VALUE SPACES.
015250     05  FILLER.
015260         10  FILLER  PIC X(24) VALUE "NO-ELIGIBLE-DRIVERS".
015270         10  FILLER  PIC 9(5)  VALUE ZERO.
015280         10  FILLER  PIC X(4)  VALUE SPACES.
015290     05  FILLER.
015300         10  FILLER  PIC X(24) VALUE "NO-SLA-FEASIBLE".
015310         10  FILLER  PIC 9(5)  VALUE ZERO.
015320         10  FILLER  PIC X(4)  VALUE SPACES.
015330     05  FILLER.
015340         10  FILLER  PIC X(24) VALUE "ALL-DECLINED".
015350         10  FILLER  PIC 9(5)  VALUE ZERO.
015360         10  FILLER  PIC X(4)  VALUE SPACES.
015700
015800 01  FAIL-REASON-TABLE REDEFINES FAIL-REASON-DATA.
015900     05  FR-ENTRY OCCURS 4 TIMES
016000                  INDEXED BY FR-INDEX.
016100         10  FR-REASON-CODE          PIC X(24).
016200         10  FR-SUBTOTAL             PIC 9(5).
016300         10  FILLER                  PIC X(4).
016400/
016500******************************************************************
016600*                                                                *
016700*          REPORT HEADINGS FOR DISPATCH SUMMARY REPORT           *
016800*                                                                *
016900******************************************************************
017000
017100 01  REPORT-HEADINGS.
017200     05  RH-LINE-1.
017300         10  FILLER                  PIC X(6)  VALUE "DATE: ".
017400         10  RH-DATE                 PIC 9999/99/99.
017500         10  FILLER                  PIC X(20) VALUE SPACES.
017600         10  FILLER                  PIC X(33)
017700                 VALUE "CHEETAH EXPRESS DISPATCH SUMMARY".
017800         10  FILLER                  PIC X(20) VALUE SPACES.
017900         10  FILLER                  PIC X(5)  VALUE "PAGE ".
018000         10  RH-PAGE-COUNT           PIC ZZ9.
018100         10  FILLER                  PIC X(35) VALUE SPACES.
018200     05  RH-LINE-2.
018300         10  FILLER                  PIC X(132) VALUE SPACES.
018400     05  RH-LINE-3.
018500         10  FILLER                  PIC X(10) VALUE "ORDER-ID".
018600         10  FILLER                  PIC X(4)  VALUE SPACES.
018700         10  FILLER                  PIC X(10) VALUE "STATUS".
018800         10  FILLER                  PIC X(4)  VALUE SPACES.
018900         10  FILLER                  PIC X(10) VALUE "DRIVER-ID".
019000         10  FILLER                  PIC X(4)  VALUE SPACES.
019100         10  FILLER                  PIC X(20) VALUE "DRIVER-NAME".
019200         10  FILLER                  PIC X(2)  VALUE SPACES.
019300         10  FILLER                  PIC X(10) VALUE "CONSIDRD.".
019400         10  FILLER                  PIC X(4)  VALUE SPACES.
019500         10  FILLER                  PIC X(8)  VALUE "CALLED".
019600         10  FILLER                  PIC X(4)  VALUE SPACES.
019700         10  FILLER                  PIC X(24) VALUE "FAIL-REASON".
019750         10  FILLER                  PIC X(18) VALUE SPACES.
019800     05  RH-LINE-4.
019900         10  FILLER                  PIC X(10) VALUE ALL "-".
020000         10  FILLER                  PIC X(4)  VALUE SPACES.
020100         10  FILLER                  PIC X(10) VALUE ALL "-".
020200         10  FILLER                  PIC X(4)  VALUE SPACES.
020300         10  FILLER                  PIC X(10) VALUE ALL "-".
020400         10  FILLER                  PIC X(4)  VALUE SPACES.
020500         10  FILLER                  PIC X(20) VALUE ALL "-".
020600         10  FILLER                  PIC X(2)  VALUE SPACES.
020700         10  FILLER                  PIC X(10) VALUE ALL "-".
020800         10  FILLER                  PIC X(4)  VALUE SPACES.
020900         10  FILLER                  PIC X(8)  VALUE ALL "-".
021000         10  FILLER                  PIC X(4)  VALUE SPACES.
021100         10  FILLER                  PIC X(24) VALUE ALL "-".
021150         10  FILLER                  PIC X(18) VALUE SPACES.
021200/
021300******************************************************************
021400*                                                                *
021500*          DETAIL LINE FOR DISPATCH SUMMARY REPORT                *
021600*                                                                *
021700******************************************************************
021800
021900 01  DETAIL-LINE.
022000     05  DL-ORDER-ID                 PIC X(10).
022100     05  FILLER                      PIC X(4)  VALUE SPACES.
022200     05  DL-STATUS                   PIC X(10).
022300     05  FILLER                      PIC X(4)  VALUE SPACES.
022400     05  DL-DRIVER-ID                PIC X(10).
022500     05  FILLER                      PIC X(4)  VALUE SPACES.
022600     05  DL-DRIVER-NAME              PIC X(20).
022700     05  FILLER                      PIC X(2)  VALUE SPACES.
022800     05  DL-CONSIDERED               PIC ZZ9.
022900     05  FILLER                      PIC X(7)  VALUE SPACES.
023000     05  DL-CALLED                   PIC ZZ9.
023100     05  FILLER                      PIC X(9)  VALUE SPACES.
023200     05  DL-FAIL-REASON              PIC X(24).
023300     05  FILLER                      PIC X(22) VALUE SPACES.
023400/
023500******************************************************************
023600*                                                                *
023700*          TOTALS BLOCK FOR DISPATCH SUMMARY REPORT               *
023800*                                                                *
023900******************************************************************
024000
024100 01  TOTALS-LINES.
024200     05  TL-LINE-1.
024300         10  FILLER                  PIC X(132) VALUE ALL "-".
024400     05  TL-LINE-2.
024500         10  FILLER                  PIC X(20)
024550                 VALUE "ORDERS PROCESSED -- ".
024600         10  TL-ORDERS-READ          PIC ZZ,ZZ9.
024700         10  FILLER                  PIC X(106) VALUE SPACES.
024800     05  TL-LINE-3.
024900         10  FILLER                  PIC X(20)
024950                 VALUE "ORDERS ASSIGNED --- ".
025000         10  TL-ORDERS-ASSIGNED      PIC ZZ,ZZ9.
025100         10  FILLER                  PIC X(106) VALUE SPACES.
025200     05  TL-LINE-4.
025300         10  FILLER                  PIC X(20)
025350                 VALUE "ORDERS FAILED ----- ".
025400         10  TL-ORDERS-FAILED        PIC ZZ,ZZ9.
025500         10  FILLER                  PIC X(106) VALUE SPACES.
025600     05  TL-LINE-5.
025700         10  FILLER                  PIC X(12) VALUE "   REASON:  ".
025800         10  TL-REASON-CODE          PIC X(24).
025900         10  FILLER                  PIC X(4)  VALUE SPACES.
026000         10  TL-REASON-SUBTOTAL      PIC ZZ,ZZ9.
026100         10  FILLER                  PIC X(86) VALUE SPACES.
026200     05  TL-LINE-6.
026300         10  FILLER                  PIC X(20)
026350                 VALUE "TOTAL CALL ATTEMPTS ".
026400         10  TL-CALLS-TOTAL          PIC ZZZ,ZZ9.
026500         10  FILLER                  PIC X(105) VALUE SPACES.
026600     05  TL-LINE-7.
026700         10  FILLER                  PIC X(20)
026750                 VALUE "ACCEPTANCE RATE --- ".
026800         10  TL-ACCEPTANCE-RATE      PIC ZZ9.99.
026900         10  FILLER                  PIC X(1)  VALUE "%".
027000         10  FILLER                  PIC X(105) VALUE SPACES.
027100     05  TL-LINE-8.
027200         10  FILLER                  PIC X(30)
027250                 VALUE "END OF DISPATCH SUMMARY REPORT".
027300         10  FILLER                  PIC X(102) VALUE SPACES.
027400/
027500 PROCEDURE DIVISION.
027600*******************
027700******************************************************************
027800*                                                                *
027900*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM      *
028000*                                                                *
028100******************************************************************
028200
028300 MAIN-PROGRAM.
028400
028500     PERFORM A-100-INITIALIZATION THRU A-100-EXIT.
028600     PERFORM B-100-LOAD-REASON-TABLE THRU B-100-EXIT.
028700     PERFORM C-100-PROCESS-FILE THRU C-100-EXIT.
028800     PERFORM C-500-PRINT-TOTALS THRU C-500-EXIT.
028900     PERFORM D-100-WRAP-UP THRU D-100-EXIT.
029000     STOP RUN.
029100/
029200******************************************************************
029300*                                                                *
029400*              THE INITIALIZATION PARAGRAPH FOLLOWS              *
029500*                                                                *
029600******************************************************************
029700
029800 A-100-INITIALIZATION.
029900
030000     INITIALIZE ACCUMULATORS.
030100     MOVE "N" TO SW-END-OF-FILE.
030200
030300     ACCEPT WA-TODAYS-DATE-RAW FROM DATE.
030310     PERFORM A-110-DERIVE-CENTURY-YEAR THRU A-110-EXIT.
030320
030330     MOVE WA-TODAYS-YEAR TO WA-RDN-YEAR.
030340     MOVE WA-TD-MM       TO WA-RDN-MONTH.
030350     MOVE WA-TD-DD       TO WA-RDN-DAY.
030360     MOVE WA-RUN-DATE-NUM-R TO RH-DATE.
030500
030600     OPEN INPUT DISPATCH-FILE
030700          OUTPUT SUMMARY-REPORT.
030750 A-100-EXIT.
030760     EXIT.
030800/
030810******************************************************************
030820*   A-110  --  Y2K CENTURY WINDOW, ADDED LMK 990811.  SAME RULE   *
030830*   AS CHEX910 A-110 -- KEEP THE TWO IN STEP IF EITHER CHANGES.   *
030840******************************************************************
030850 A-110-DERIVE-CENTURY-YEAR.
030860     IF WA-TD-YY < 50
030870         MOVE 20 TO WA-TODAYS-CENTURY
030880     ELSE
030890         MOVE 19 TO WA-TODAYS-CENTURY.
030900     COMPUTE WA-TODAYS-YEAR = (WA-TODAYS-CENTURY * 100) + WA-TD-YY.
030910 A-110-EXIT.
030920     EXIT.
030930/
030940******************************************************************
031000*                                                                *
031100*       LOAD FAIL-REASON SUBTOTAL TABLE PARAGRAPH                *
031200*                                                                *
031300******************************************************************
031400
031500 B-100-LOAD-REASON-TABLE.
031600
031700     PERFORM B-110-ZERO-ONE-ENTRY THRU B-110-EXIT
032000       VARYING FR-INDEX FROM 1 BY 1
032100       UNTIL FR-INDEX > 4.
032150 B-100-EXIT.
032160     EXIT.
032200
032300 B-110-ZERO-ONE-ENTRY.
032400
032500     MOVE ZERO TO FR-SUBTOTAL (FR-INDEX).
032550 B-110-EXIT.
032560     EXIT.
032600/
032700******************************************************************
032800*                                                                *
032900*                   REPORT PROCESSING PARAGRAPH                  *
033000*                                                                *
033100******************************************************************
033200
033300 C-100-PROCESS-FILE.
033400
033500     READ DISPATCH-FILE
033600         AT END
033700             MOVE "Y" TO SW-END-OF-FILE.
033800
033900     IF NOT END-OF-FILE
034000         PERFORM C-300-PRINT-HEADINGS THRU C-300-EXIT.
034100
034200     PERFORM C-200-PROCESS-RECORD THRU C-200-EXIT
034300       UNTIL END-OF-FILE.
034350 C-100-EXIT.
034360     EXIT.
034400/
034500******************************************************************
034600*                                                                *
034700*                 RECORD PROCESSING PARAGRAPH                    *
034800*                                                                *
034900******************************************************************
035000
035100 C-200-PROCESS-RECORD.
035200
035300     ADD 1 TO AC-ORDERS-READ.
035400     ADD DSP-DRIVERS-CALLED TO AC-CALLS-TOTAL.
035500
035600     MOVE DSP-ORDER-ID            TO DL-ORDER-ID.
035700     MOVE DSP-STATUS              TO DL-STATUS.
035800     MOVE DSP-DRIVERS-CONSIDERED  TO DL-CONSIDERED.
035900     MOVE DSP-DRIVERS-CALLED      TO DL-CALLED.
036000
036100     IF DSP-ASSIGNED
036200         ADD 1 TO AC-ORDERS-ASSIGNED
036300         MOVE DSP-ASSIGNED-DRIVER-ID   TO DL-DRIVER-ID
036400         MOVE DSP-ASSIGNED-DRIVER-NAME TO DL-DRIVER-NAME
036500         MOVE SPACES                   TO DL-FAIL-REASON
036600     ELSE
036700         ADD 1 TO AC-ORDERS-FAILED
036800         MOVE SPACES                   TO DL-DRIVER-ID
036900         MOVE SPACES                   TO DL-DRIVER-NAME
037000         MOVE DSP-FAIL-REASON          TO DL-FAIL-REASON
037100         PERFORM C-210-TALLY-REASON THRU C-210-EXIT.
037200
037300     WRITE RPT-LINE-OUT FROM DETAIL-LINE
037400         AFTER ADVANCING 1 LINE.
037500
037600     ADD 1 TO AC-LINE-COUNT.
037700     IF AC-LINE-COUNT > 50
037800         MOVE ZERO TO AC-LINE-COUNT
037900         PERFORM C-300-PRINT-HEADINGS THRU C-300-EXIT.
038000
038100     READ DISPATCH-FILE
038200         AT END
038300             MOVE "Y" TO SW-END-OF-FILE.
038350 C-200-EXIT.
038360     EXIT.
038400/
038500******************************************************************
038600*                                                                *
038700*           POST FAILED ORDER TO THE REASON TABLE                *
038800*                                                                *
038900******************************************************************
039000
039100 C-210-TALLY-REASON.
039200
039300     SET FR-INDEX TO 1.
039400     SEARCH FR-ENTRY
039500         AT END
039600             CONTINUE
039700         WHEN FR-REASON-CODE (FR-INDEX) = DSP-FAIL-REASON
039800             ADD 1 TO FR-SUBTOTAL (FR-INDEX).
039850 C-210-EXIT.
039860     EXIT.
039900/
040000******************************************************************
040100*                                                                *
040200*                    PAGE HEADING PARAGRAPH                      *
040300*                                                                *
040400******************************************************************
040500
040600 C-300-PRINT-HEADINGS.
040700
040800     ADD 1 TO AC-PAGE-COUNT.
040900     MOVE AC-PAGE-COUNT TO RH-PAGE-COUNT.
041000
041100     WRITE RPT-LINE-OUT FROM RH-LINE-1
041200         AFTER ADVANCING PAGE.
041300     WRITE RPT-LINE-OUT FROM RH-LINE-2
041400         AFTER ADVANCING 1 LINE.
041500     WRITE RPT-LINE-OUT FROM RH-LINE-3
041600         AFTER ADVANCING 1 LINE.
041700     WRITE RPT-LINE-OUT FROM RH-LINE-4
041800         AFTER ADVANCING 1 LINE.
041900
042000     MOVE 4 TO AC-LINE-COUNT.
042050 C-300-EXIT.
042060     EXIT.
042100/
042200******************************************************************
042300*                                                                *
042400*            END-OF-JOB TOTALS BLOCK PARAGRAPH                   *
042500*                                                                *
042600******************************************************************
042700
042800 C-500-PRINT-TOTALS.
042900
043000     MOVE AC-ORDERS-READ     TO TL-ORDERS-READ.
043100     MOVE AC-ORDERS-ASSIGNED TO TL-ORDERS-ASSIGNED.
043200     MOVE AC-ORDERS-FAILED   TO TL-ORDERS-FAILED.
043300     MOVE AC-CALLS-TOTAL     TO TL-CALLS-TOTAL.
043400
043500     WRITE RPT-LINE-OUT FROM TL-LINE-1
043600         AFTER ADVANCING 2 LINES.
043700     WRITE RPT-LINE-OUT FROM TL-LINE-2
043800         AFTER ADVANCING 2 LINES.
043900     WRITE RPT-LINE-OUT FROM TL-LINE-3
044000         AFTER ADVANCING 1 LINE.
044100     WRITE RPT-LINE-OUT FROM TL-LINE-4
044200         AFTER ADVANCING 1 LINE.
044300
044400     PERFORM C-510-PRINT-ONE-REASON THRU C-510-EXIT
044500       VARYING FR-INDEX FROM 1 BY 1
044600       UNTIL FR-INDEX > 4.
044700
044800     WRITE RPT-LINE-OUT FROM TL-LINE-6
044900         AFTER ADVANCING 2 LINES.
045000
045100     PERFORM C-520-CALC-ACCEPTANCE-RATE THRU C-520-EXIT.
045200     MOVE WA-ACCEPTANCE-RATE TO TL-ACCEPTANCE-RATE.
045300     WRITE RPT-LINE-OUT FROM TL-LINE-7
045400         AFTER ADVANCING 1 LINE.
045500
045600     WRITE RPT-LINE-OUT FROM TL-LINE-8
045700         AFTER ADVANCING 3 LINES.
045750 C-500-EXIT.
045760     EXIT.
045800/
045900******************************************************************
046000*                                                                *
046100*             PRINT ONE FAIL-REASON SUBTOTAL LINE                *
046200*                                                                *
046300******************************************************************
046400
046500 C-510-PRINT-ONE-REASON.
046600
046700     MOVE FR-REASON-CODE (FR-INDEX) TO TL-REASON-CODE.
046800     MOVE FR-SUBTOTAL (FR-INDEX)    TO TL-REASON-SUBTOTAL.
046900     WRITE RPT-LINE-OUT FROM TL-LINE-5
047000         AFTER ADVANCING 1 LINE.
047050 C-510-EXIT.
047060     EXIT.
047100/
047200******************************************************************
047300*                                                                *
047400*   CALCULATE ACCEPTANCE RATE -- ASSIGNED OVER CALLED-ORDERS     *
047500*                                                                *
047600*   CALLED-ORDERS IS ORDERS WHERE AT LEAST ONE CALL WAS MADE,    *
047700*   I.E. ASSIGNED PLUS ALL-DECLINED FAILURES -- ORDERS          *
047800*   THAT NEVER REACHED THE CALL LOOP (NO-ACTIVE/NO-ELIGIBLE/     *
047900*   NO-SLA-FEASIBLE) DO NOT COUNT.  ADDED PER TP-1874 -- JQA.    *
048000******************************************************************
048100
048200 C-520-CALC-ACCEPTANCE-RATE.
048300
048400     MOVE ZERO TO WA-ACCEPTANCE-RATE.
048500     SET FR-INDEX TO 4.
048600
048700     COMPUTE AC-RATE-WORK =
048800         AC-ORDERS-ASSIGNED + FR-SUBTOTAL (FR-INDEX).
048900
049000     IF AC-RATE-WORK > 0
049100         COMPUTE WA-ACCEPTANCE-RATE ROUNDED =
049200             (AC-ORDERS-ASSIGNED / AC-RATE-WORK) * 100.
049250 C-520-EXIT.
049260     EXIT.
049300/
049400******************************************************************
049500*                                                                *
049600*                 END OF JOB PARAGRAPH                           *
049700*                                                                *
049800******************************************************************
049900
050000 D-100-WRAP-UP.
050100
050200     CLOSE DISPATCH-FILE
050300           SUMMARY-REPORT.
050400
050500     DISPLAY "CHEX820 -- DISPATCH SUMMARY REPORT COMPLETE".
050600     DISPLAY "ORDERS READ ....... " AC-ORDERS-READ.
050700     DISPLAY "ORDERS ASSIGNED ... " AC-ORDERS-ASSIGNED.
050800     DISPLAY "ORDERS FAILED ..... " AC-ORDERS-FAILED.
050850 D-100-EXIT.
050860     EXIT.
050900
051000******************************************************************
051100*                       END OF PROGRAM                           *
051200******************************************************************
